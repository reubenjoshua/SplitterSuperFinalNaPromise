000100*****************************************************************
000200*    RMTCTL  -  REMITTANCE SPLITTER RUN CONTROL CARD           *
000300*    ONE 80-BYTE CARD IMAGE PER RUN, READ BY REMIT01 AND       *
000400*    REMIT02 SO BOTH PROGRAMS AGREE ON PAYMENT MODE AND AREA   *
000500*****************************************************************
000600*  MAINT HISTORY
000700*  DATE      BY    TICKET     DESCRIPTION
000800*  --------  ----  ---------  ----------------------------------
000900*  87/02/11  RFM   CR-0114    ORIGINAL CARD LAYOUT               CR-0114
001000*  90/06/04  RFM   CR-0201    ADDED INPUT FILENAME FOR DYNAMIC   CR-0201
001100*                             ASSIGN OF THE TRANSACTION FILE
001200*  98/11/30  RFM   Y2K-0007   RUN DATE WIDENED TO 4-DIGIT YEAR   Y2K0007
001300*****************************************************************
001400 01  RMT-CONTROL-CARD.
001500     03  RMTC-PAYMENT-MODE          PIC X(10).
001600     03  RMTC-AREA-CODE             PIC X(03).
001700         88  RMTC-AREA-IS-VALID     VALUE "EPR" "PIC" "FPR".
001800     03  RMTC-RUN-DATE.
001900         05  RMTC-RUN-YEAR          PIC 9(04).
002000         05  RMTC-RUN-MONTH         PIC 9(02).
002100         05  RMTC-RUN-DAY           PIC 9(02).
002200     03  RMTC-INPUT-FILENAME        PIC X(40).
002300     03  FILLER                     PIC X(19).
