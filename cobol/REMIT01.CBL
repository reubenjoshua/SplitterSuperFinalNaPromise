
000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    REMIT01.
000300 AUTHOR.        R-DELACRUZ.
000400 INSTALLATION.  WATER DISTRICT DATA CENTER.
000500 DATE-WRITTEN.  03/14/87.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800***************************************************************
000900*   REMIT01  -  PAYMENT REMITTANCE SPLITTER - ENGINE STEP     *
001000*   READS ONE CHANNEL'S TRANSACTION FILE UNDER A DECLARED     *
001100*   PAYMENT MODE AND SERVICE AREA, PARSES EACH LINE BY THE    *
001200*   MODE'S OWN LAYOUT, AND WRITES ONE RMT-WORK-RECORD PER     *
001300*   ACCEPTED LINE TO RMTWORK FOR REMIT02 TO GROUP AND REPORT. *
001400***************************************************************
001500*  MAINT HISTORY
001600*  DATE      BY         TICKET     DESCRIPTION
001700*  --------  ---------  ---------  --------------------------
001800*  87/03/14  R-DELACRUZ CR-0114    ORIGINAL - CIS, PNB, BDO      CR-0114
001900*                                  ONLY, COMMA SPLIT ONLY        CR-0114
002000*  89/11/02  R-DELACRUZ CR-0187    ADDED ECPAY, CHINABANK,       CR-0187
002100*                                  CEBUANA MODES                 CR-0187
002200*  91/09/23  E-SANTOS   CR-0233    ADDED WRK-DATE-SWITCH SO      CR-0233
002300*                                  REPORT STEP SKIPS BLANKS      CR-0233
002400*  93/05/02  E-SANTOS   CR-0318    ADDED METROBANK, SM,          CR-0318
002500*                                  BANCNET PARSE RULES           CR-0318
002600*  94/08/19  M-TAN      CR-0355    ADDED UNIONBANK AND ROB,      CR-0355
002700*                                  TABLE NOW 13 MODES (11        CR-0355
002800*                                  VALID FOR BATCH)              CR-0355
002900*  96/02/28  M-TAN      CR-0390    GENERIC AMOUNT/DATE/REF       CR-0390
003000*                                  FALLBACK FOR BDO, CHINA-      CR-0390
003100*                                  BANK, CEBUANA REF MISSES      CR-0390
003200*  98/11/30  M-TAN      Y2K-0007   RUN-DATE WIDENED TO 4-        Y2K0007
003300*                                  DIGIT YEAR, CONTROL CARD      Y2K0007
003400*                                  LAYOUT MATCHES RMTWORK        Y2K0007
003500*  02/06/11  J-REYES    CR-0441    DYNAMIC ASSIGN OF INPUT       CR-0441
003600*                                  FILE FROM CONTROL CARD SO     CR-0441
003700*                                  JCL NO LONGER HARD-CODES      CR-0441
003800*                                  THE TRANSACTION FILE NAME     CR-0441
003900*  08/09/14  M-TAN      CR-0460    P290 NO LONGER RESCANS THE    CR-0460
004000*                                  WHOLE LINE ON A BAD AMOUNT -  CR-0460
004100*                                  A MISSED AMOUNT NOW COUNTS    CR-0460
004200*                                  AS ZERO, NOT A GUESS          CR-0460
004300***************************************************************
004400***************************************************************
004500*    ENVIRONMENT DIVISION - C01/TOP-OF-FORM IS CARRIED ON EVERY*
004600*    PROGRAM IN THIS SHOP WHETHER OR NOT IT PRINTS A REPORT;   *
004700*    REMIT01 HAS NO PRINTER FILE BUT THE ENTRY COSTS NOTHING   *
004800*    TO LEAVE IN.  THE WS-AMOUNT-CHAR CLASS BACKS THE "IS      *
004900*    WS-AMOUNT-CHAR" TESTS IN P261/P511 RATHER THAN SPELLING   *
005000*    OUT THE SAME SET OF CHARACTERS OVER AND OVER.  UPSI-0 IS  *
005100*    THE ONE OPERATOR SWITCH THIS PROGRAM HONORS - SEE THE     *
005200*    DEBUG-SWITCH REMARKS AGAINST WS-DEBUG-SWITCH-ON BELOW.    *
005300***************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS WS-AMOUNT-CHAR IS "0" THRU "9" "," "."
005900     UPSI-0 ON STATUS IS WS-DEBUG-SWITCH-ON
006000            OFF STATUS IS WS-DEBUG-SWITCH-OFF.
006100 INPUT-OUTPUT SECTION.
006200*    FILE-CONTROL BELOW NAMES ALL THREE FILES BY THE SAME
006300*    LOGICAL NAMES OPERATIONS USES ON THE JCL/PROC CARD - NONE
006400*    OF THE THREE IS EVER ASSIGNED TO A DISK PATH IN THE
006500*    SOURCE ITSELF, THE WAY THIS SHOP HAS ALWAYS KEPT PHYSICAL
006600*    DATASET NAMES OUT OF THE PROGRAM.  TXN-IN IS THE ONE
006700*    EXCEPTION WORTH NOTING - ITS ASSIGN CLAUSE NAMES A
006800*    WORKING-STORAGE FIELD, NOT A LITERAL, SO P100 CAN OPEN A
006900*    DIFFERENT FEED EACH RUN WITHOUT A RECOMPILE (CR-0441).
007000 FILE-CONTROL.
007100     SELECT RMT-CTL-FILE ASSIGN TO RMTCTL
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS IS FS-CTL.
007400     SELECT TXN-IN ASSIGN TO WS-INPUT-FILENAME
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS IS FS-TXN.
007700     SELECT WORK-OUT ASSIGN TO RMTWORK
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS IS FS-WRK.
008000 DATA DIVISION.
008100***************************************************************
008200*    FILE SECTION - THREE FILES, ALL LINE SEQUENTIAL, NONE OF *
008300*    THEM BLOCKED.  RMT-CTL-FILE CARRIES THE ONE-CARD CONTROL *
008400*    RECORD (RMTCTL.CPY), WORK-OUT CARRIES THE NORMALIZED     *
008500*    RECORD THIS STEP HANDS FORWARD TO REMIT02 (RMTWORK.CPY), *
008600*    AND TXN-IN IS THE RAW TRANSACTION FEED ITSELF - ITS      *
008700*    LAYOUT VARIES MODE TO MODE SO IT IS CARRIED HERE AS ONE  *
008800*    FLAT 300-BYTE LINE RATHER THAN A COPYBOOK RECORD; EACH   *
008900*    P3NN PARSER CUTS ITS OWN FIELDS OUT OF IT BY POSITION OR *
009000*    BY SPLITTING ON THE MODE'S OWN SEPARATOR CHARACTER.      *
009100***************************************************************
009200 FILE SECTION.
009300 FD  RMT-CTL-FILE
009400     LABEL RECORD IS STANDARD.
009500     COPY RMTCTL.
009600 FD  TXN-IN
009700     LABEL RECORD IS STANDARD.
009800*    300 BYTES COVERS THE WIDEST LINE ANY OF THE 13 FEEDS HAS
009900*    EVER SENT (UNIONBANK'S PIPE-DELIMITED LAYOUT RUNS THE
010000*    LONGEST) - A NARROWER FEED SIMPLY LEAVES THE TAIL BLANK.
010100 01  TXN-IN-LINE             PIC X(300).
010200 FD  WORK-OUT
010300     LABEL RECORD IS STANDARD.
010400     COPY RMTWORK.
010500 WORKING-STORAGE SECTION.
010600*    RMTMODES CARRIES THE MODE TABLE ITSELF (LOADED BY P110)
010700*    PLUS THE MODE-NAME/MODE-KEYWORD GROUPS CLASSIFICATION
010800*    WALKS AT P200 - SEE THE COPYBOOK FOR THE FULL LAYOUT.
010900     COPY RMTMODES.
011000*    SCRATCH ITEMS BELOW ARE ALL 77-LEVEL, SAME HABIT AS THE
011100*    REST OF THIS PROGRAM'S WORKING-STORAGE.  FILE STATUS,
011200*    EOF AND RUN-TOTAL FIELDS FIRST.
011300 77  FS-CTL                  PIC XX.
011400 77  FS-TXN                  PIC XX.
011500 77  FS-WRK                  PIC XX.
011600*    FILENAME PULLED FROM THE CONTROL CARD AT P100, USED TO
011700*    OPEN TXN-IN DYNAMICALLY RATHER THAN BY A FIXED JCL NAME.
011800 77  WS-INPUT-FILENAME       PIC X(40) VALUE SPACES.
011900*    UPSI-0 SWITCH VALUES TESTED AT P900 - SEE SPECIAL-NAMES.
012000 77  WS-DEBUG-SWITCH-ON      PIC X VALUE "N".
012100 77  WS-DEBUG-SWITCH-OFF     PIC X VALUE "Y".
012200 77  WS-EOF-CTL              PIC X VALUE "N".
012300 77  WS-EOF-TXN              PIC X VALUE "N".
012400     88  TXN-AT-EOF          VALUE "Y".
012500*    USED-LENGTH OF THE CURRENT TRANSACTION LINE, SET BY P690.
012600 77  WS-LINE-LEN             PIC 9(03) COMP VALUE ZERO.
012700*    SET ONCE AT P180, DRIVES THE GO TO ... DEPENDING ON AT
012800*    P305 - NEVER RE-TESTED AGAINST THE MODE CODE STRING AGAIN.
012900 77  WS-MODE-DISPATCH-NO     PIC 9(02) COMP VALUE ZERO.
013000*    RUN-LEVEL TOTALS DISPLAYED BY P900 AT END OF JOB.
013100 77  WS-LINES-READ           PIC 9(07) COMP VALUE ZERO.
013200 77  WS-LINES-ACCEPTED       PIC 9(07) COMP VALUE ZERO.
013300 77  WS-LINES-REJECTED       PIC 9(07) COMP VALUE ZERO.
013400 77  WS-BAD-AMOUNT-COUNT     PIC 9(05) COMP VALUE ZERO.
013500*    SEPARATOR-DETECTOR SCRATCH - USED ONLY BY THE STANDALONE
013600*    P250 UTILITY (NOT CALLED BY THE NIGHTLY BATCH), KEPT WITH
013700*    THE REST OF WORKING-STORAGE RATHER THAN ISOLATED SINCE
013800*    THE COMPILER DOES NOT CARE AND THE NEXT PROGRAMMER TO
013900*    TOUCH P250 WILL LOOK FOR ITS FIELDS RIGHT AROUND HERE.
014000 77  WS-SEP-CODE             PIC X(01) VALUE SPACE.
014100     88  SEP-IS-PIPE         VALUE "P".
014200     88  SEP-IS-CARET        VALUE "C".
014300     88  SEP-IS-COMMA        VALUE "M".
014400     88  SEP-IS-FIXED        VALUE "F".
014500 77  WS-PIPE-COUNT           PIC 9(04) COMP VALUE ZERO.
014600 77  WS-CARET-COUNT          PIC 9(04) COMP VALUE ZERO.
014700 77  WS-COMMA-COUNT          PIC 9(04) COMP VALUE ZERO.
014800 77  WS-SPACE-RUN-COUNT      PIC 9(04) COMP VALUE ZERO.
014900*    GENERAL-PURPOSE SCAN SUBSCRIPTS AND FOUND-POSITION
015000*    HOLDERS SHARED ACROSS SEVERAL OF THE P3NN PARSE
015100*    PARAGRAPHS AND THE P600/P610 SUBSTRING FINDER.
015200 77  WS-SCAN-IX              PIC 9(03) COMP VALUE ZERO.
015300 77  WS-SCAN-IX2             PIC 9(03) COMP VALUE ZERO.
015400 77  WS-STAR-POS-1           PIC 9(03) COMP VALUE ZERO.
015500 77  WS-STAR-POS-LAST        PIC 9(03) COMP VALUE ZERO.
015600 77  WS-FOUND-POS            PIC 9(03) COMP VALUE ZERO.
015700*    WS-FIELD-TABLE / WS-CFIELD-TABLE BOOKKEEPING - THE RAW
015800*    SPLIT COUNT AND THE COMPACTED (GAP-FREE) COUNT AFTER
015900*    P649 SQUEEZES OUT ROB'S EMPTY SUB-SPLIT SLOTS.
016000 77  WS-FIELD-COUNT          PIC 9(02) COMP VALUE ZERO.
016100 77  WS-FIELD-IX             PIC 9(02) COMP VALUE ZERO.
016200 77  WS-CFIELD-COUNT         PIC 9(02) COMP VALUE ZERO.
016300 77  WS-CFIELD-IX            PIC 9(02) COMP VALUE ZERO.
016400 77  WS-HINT-IX               PIC 9(02) COMP VALUE ZERO.
016500 77  WS-DIGIT-RUN             PIC X(18) VALUE SPACES.
016600 77  WS-DIGIT-RUN-LEN         PIC 9(02) COMP VALUE ZERO.
016700 77  WS-DIGIT-RUN-IX          PIC 9(02) COMP VALUE ZERO.
016800 77  WS-CLEAN-REF             PIC X(18) VALUE SPACES.
016900 77  WS-CLEAN-REF-LEN         PIC 9(02) COMP VALUE ZERO.
017000*    AMOUNT-CONVERSION SCRATCH FOR P510 AND ITS SUB-
017100*    PARAGRAPHS - SEE THE P510 BANNER FOR THE FULL RULE ON
017200*    HOW A COMMA-GROUPED DECIMAL STRING BECOMES A NUMERIC
017300*    PESO-AND-CENTAVO AMOUNT.
017400 77  WS-RAW-AMOUNT-TEXT       PIC X(20) VALUE SPACES.
017500 77  WS-AMOUNT-DIGITS         PIC X(15) VALUE SPACES.
017600 77  WS-AMOUNT-DIGITS-LEN     PIC 9(02) COMP VALUE ZERO.
017700 77  WS-DEC-POINT-POS         PIC 9(02) COMP VALUE ZERO.
017800 77  WS-AMOUNT-NUMERIC        PIC S9(09)V9999 VALUE ZERO.
017900 77  WS-AMOUNT-BAD-SW         PIC X VALUE "N".
018000     88  AMOUNT-IS-BAD        VALUE "Y".
018100*    P515/P516 IMPLIED-DECIMAL SCRATCH - METROBANK,
018200*    UNIONBANK, SM AND BANCNET ALL CARRY THEIR AMOUNT AS A
018300*    PLAIN DIGIT RUN IN CENTAVOS WITH NO DECIMAL POINT AT ALL.
018400 77  WS-IMPLIED-DIGITS        PIC X(12) VALUE SPACES.
018500 77  WS-IMPLIED-AMOUNT        PIC 9(09)V99 VALUE ZERO.
018600 77  WS-CURRENT-ATM-REF       PIC X(04) VALUE SPACES.
018700*    UNIONBANK MULTI-LINE GROUP CARRY-OVER - A CONTINUATION
018800*    LINE ARRIVES WITH NO REFERENCE OF ITS OWN AND MUST BE
018900*    GLUED ONTO WS-UB-LAST-LINE BEFORE IT CAN BE PARSED
019000*    (SEE P404-ATTACH-CONTINUATION).
019100 77  WS-UB-GROUP-STARTED      PIC X VALUE "N".
019200     88  UB-GROUP-IS-OPEN     VALUE "Y".
019300 77  WS-UB-LAST-LINE          PIC X(300) VALUE SPACES.
019400*    CEBUANA'S DATE ARRIVES AS CCYYMMDD DIGITS BUT THE
019500*    GENERIC DATE FALLBACK (P270, NOT CALLED BY THE BATCH)
019600*    NEEDS BOTH A NUMERIC AND AN ALPHA VIEW OF IT.
019700 77  WS-BC-MMDDYYYY           PIC 9(08) VALUE ZERO.
019800 77  WS-BC-DATE-X             PIC X(10) VALUE SPACES.
019900*    SHARED 60-BYTE SCRATCH AREAS FOR FILENAME/HEADER
020000*    CLASSIFICATION (P200) AND SUBSTRING SEARCH (P600) -
020100*    WS-TMP-X60-2 DOUBLES AS THE "NEEDLE" PASSED INTO P600.
020200 77  WS-TMP-X60               PIC X(60) VALUE SPACES.
020300 77  WS-TMP-X60-2             PIC X(60) VALUE SPACES.
020400 77  WS-TMP-LEN               PIC 9(03) COMP VALUE ZERO.
020500 77  WS-UNSTRING-TALLY        PIC 9(02) COMP VALUE ZERO.
020600 77  WS-CLASSIFIED-MODE       PIC X(10) VALUE SPACES.
020700*    CEBUANA'S RAW CCYYMMDD DATE REDEFINED AS ALPHA SO THE
020800*    GENERIC DATE SCAN (P270) CAN TEST IT CHARACTER BY
020900*    CHARACTER WITHOUT A SEPARATE NUMERIC-TO-ALPHA MOVE.
021000 01  WS-CB-DATE-GROUP.
021100     03  WS-CB-DATE-DIGITS    PIC 9(08).
021200     03  WS-CB-DATE-ALPHA REDEFINES WS-CB-DATE-DIGITS
021300                             PIC X(08).
021400     03  FILLER               PIC X(04).
021500*    RAW SPLIT-FIELD TABLE - 12 SLOTS COVERS THE WIDEST MODE
021600*    (ROB'S TWO-LEVEL "|" THEN "^" SPLIT); SHORTER MODES
021700*    SIMPLY LEAVE THE TRAILING SLOTS BLANK.
021800 01  WS-FIELD-TABLE.
021900     03  WS-FIELD OCCURS 12 TIMES
022000                  INDEXED BY WS-FLD-IX
022100                             PIC X(60).
022200     03  FILLER               PIC X(04).
022300*    COMPACTED (GAP-FREE) COPY OF WS-FIELD-TABLE BUILT BY
022400*    P649-COMPACT-FIELDS - EVERY P3NN PARAGRAPH READS ITS
022500*    SPLIT FIELDS FROM HERE, NEVER FROM WS-FIELD DIRECTLY.
022600 01  WS-CFIELD-TABLE.
022700     03  WS-CFIELD OCCURS 12 TIMES
022800                   INDEXED BY WS-CFD-IX
022900                              PIC X(60).
023000     03  FILLER               PIC X(04).
023100*    ALTERNATE NUMERIC/ALPHA VIEW OF THE IMPLIED-CENTAVOS
023200*    DIGIT STRING - THE ALPHA REDEFINE LETS P515 MOVE
023300*    WS-IMPLIED-DIGITS IN WITHOUT WORRYING ABOUT SIGN OR
023400*    JUSTIFICATION.
023500 01  WS-IMPLIED-GROUP.
023600     03  WS-IMPLIED-CENTS     PIC 9(11).
023700     03  WS-IMPLIED-PADDED REDEFINES WS-IMPLIED-CENTS
023800                             PIC X(11).
023900     03  FILLER               PIC X(05).
024000***************************************************************
024100*    PROCEDURE DIVISION                                       *
024200***************************************************************
024300 PROCEDURE DIVISION.
024400 P000-MAINLINE.
024500     PERFORM P100-OPEN-FILES THRU P100-EXIT.
024600     PERFORM P110-LOAD-MODE-TABLE THRU P110-EXIT.
024700     PERFORM P180-VALIDATE-MODE THRU P180-EXIT.
024800     PERFORM P190-VALIDATE-AREA THRU P190-EXIT.
024900     PERFORM P300-READ-TXN-FILE THRU P300-EXIT
025000             UNTIL TXN-AT-EOF.
025100     PERFORM P900-FINISH THRU P900-EXIT.
025200     STOP RUN.
025300***************************************************************
025400*    P100  OPEN CONTROL CARD, READ IT, OPEN WORK FILE, THEN   *
025500*    OPEN THE TRANSACTION FILE DYNAMICALLY BY THE FILENAME    *
025600*    THE CONTROL CARD CARRIES (CR-0441).                     *
025700***************************************************************
025800 P100-OPEN-FILES.
025900*    THE CONTROL CARD IS A ONE-RECORD FILE, NOT A SYSIN READ -
026000*    OPEN, READ THE SINGLE CARD, CLOSE.  KEEPING IT A FILE
026100*    RATHER THAN ACCEPT-FROM-CONSOLE LETS OPERATIONS RERUN A
026200*    FAILED STEP WITH THE SAME CARD IMAGE UNCHANGED.
026300     OPEN INPUT RMT-CTL-FILE.
026400     IF FS-CTL NOT = "00"
026500         DISPLAY "REMIT01 - CANNOT OPEN RMTCTL - FS=" FS-CTL
026600         STOP RUN
026700     END-IF.
026800     READ RMT-CTL-FILE
026900         AT END
027000             DISPLAY "REMIT01 - CONTROL CARD FILE IS EMPTY"
027100             STOP RUN
027200     END-READ.
027300     CLOSE RMT-CTL-FILE.
027400*    THE TRANSACTION FILE IS OPENED BY THE NAME CARRIED ON THE
027500*    CARD (RMTC-INPUT-FILENAME), NOT A FIXED JCL DD NAME - THIS
027600*    IS WHAT LETS ONE COMPILED LOAD MODULE SERVE EVERY AREA AND
027700*    EVERY PAYMENT MODE WITHOUT A RECOMPILE (CR-0441).
027800     MOVE RMTC-INPUT-FILENAME TO WS-INPUT-FILENAME.
027900     OPEN INPUT TXN-IN.
028000     IF FS-TXN NOT = "00"
028100         DISPLAY "REMIT01 - CANNOT OPEN TXN FILE - FS=" FS-TXN
028200         STOP RUN
028300     END-IF.
028400*    RMTWORK IS THIS PROGRAM'S ONLY OUTPUT - REMIT02 NEVER SEES
028500*    THE RAW TRANSACTION FILE, ONLY THE CLEAN WORK RECORDS
028600*    WRITTEN HERE.
028700     OPEN OUTPUT WORK-OUT.
028800     IF FS-WRK NOT = "00"
028900         DISPLAY "REMIT01 - CANNOT OPEN RMTWORK - FS=" FS-WRK
029000         STOP RUN
029100     END-IF.
029200*    THE RUN DATE FROM THE CARD IS CARRIED FORWARD INTO EVERY
029300*    WORK RECORD'S HEADER AT P420 - IT IS THE DATE THE JOB RAN,
029400*    NOT A DATE PARSED OUT OF ANY ONE TRANSACTION LINE.
029500     MOVE RMTC-RUN-YEAR  TO WRK-RUN-YEAR.
029600     MOVE RMTC-RUN-MONTH TO WRK-RUN-MONTH.
029700     MOVE RMTC-RUN-DAY   TO WRK-RUN-DAY.
029800 P100-EXIT.
029900     EXIT.
030000***************************************************************
030100*    P110  LOAD THE 13-MODE KEYWORD TABLE.  LOADED AT RUN     *
030200*    TIME BY DIRECT MOVE RATHER THAN BY A LITERAL REDEFINED   *
030300*    AS AN OCCURS TABLE - THE KEYWORD COUNTS ARE NOT UNIFORM   *
030400*    MODE TO MODE SO A FIXED-WIDTH LITERAL TABLE WOULD WASTE   *
030500*    AS MANY SLOTS AS IT FILLED (M-TAN, CR-0355).             *
030600***************************************************************
030700 P110-LOAD-MODE-TABLE.
030800     SET WS-MODE-IX TO 1.
030900*    BAYADCENTER - KNOWN TO THE CLASSIFIER SO AN OPERATOR TYPO
031000*    OF THIS MODE ON THE CONTROL CARD GETS A SENSIBLE REJECT
031100*    MESSAGE RATHER THAN "MODE NOT FOUND" - NOT A BATCH-VALID
031200*    MODE, THIS SHOP NEVER RECEIVES A BAYADCENTER FILE FEED.
031300     MOVE "BAYADCENTER" TO MODE-CODE(WS-MODE-IX).
031400     MOVE "N" TO MODE-VALID-FOR-BATCH(WS-MODE-IX).
031500     MOVE 4 TO MODE-KEYWORD-COUNT(WS-MODE-IX).
031600     MOVE "BAYAD"        TO MODE-KEYWORD-TEXT(WS-MODE-IX 1).
031700     MOVE "BAYADCENTER"  TO MODE-KEYWORD-TEXT(WS-MODE-IX 2).
031800     MOVE "BYC"          TO MODE-KEYWORD-TEXT(WS-MODE-IX 3).
031900     MOVE "BAYAD CENTER" TO MODE-KEYWORD-TEXT(WS-MODE-IX 4).
032000     SET WS-MODE-IX UP BY 1.
032100*    BDO - BATCH-VALID, PARSED AT P330.  "BANCO DE ORO" IS
032200*    THE KEYWORD SEEN ON OLDER CONTROL CARDS FROM BEFORE THE
032300*    BANK SHORTENED ITS OWN BRANDING.
032400     MOVE "BDO" TO MODE-CODE(WS-MODE-IX).
032500     MOVE "Y" TO MODE-VALID-FOR-BATCH(WS-MODE-IX).
032600     MOVE 2 TO MODE-KEYWORD-COUNT(WS-MODE-IX).
032700     MOVE "BDO"          TO MODE-KEYWORD-TEXT(WS-MODE-IX 1).
032800     MOVE "BANCO DE ORO" TO MODE-KEYWORD-TEXT(WS-MODE-IX 2).
032900     SET WS-MODE-IX UP BY 1.
033000*    PNB - BATCH-VALID, PARSED AT P320.
033100     MOVE "PNB" TO MODE-CODE(WS-MODE-IX).
033200     MOVE "Y" TO MODE-VALID-FOR-BATCH(WS-MODE-IX).
033300     MOVE 2 TO MODE-KEYWORD-COUNT(WS-MODE-IX).
033400     MOVE "PNB"                     TO MODE-KEYWORD-TEXT(WS-MODE-IX 1).
033500     MOVE "PHILIPPINE NATIONAL BANK" TO MODE-KEYWORD-TEXT(WS-MODE-IX 2).
033600     SET WS-MODE-IX UP BY 1.
033700*    CEBUANA - BATCH-VALID, PARSED AT P360.  THE MISSPELLED
033800*    "LHUILIER" KEYWORD IS KEPT DELIBERATELY - SOME OLDER
033900*    CONTROL CARDS CARRY THAT SPELLING AND THE CLASSIFIER
034000*    HAS TO MATCH WHAT ACTUALLY SHOWS UP ON THE CARD.
034100     MOVE "CEBUANA" TO MODE-CODE(WS-MODE-IX).
034200     MOVE "Y" TO MODE-VALID-FOR-BATCH(WS-MODE-IX).
034300     MOVE 3 TO MODE-KEYWORD-COUNT(WS-MODE-IX).
034400     MOVE "CEBUANA"            TO MODE-KEYWORD-TEXT(WS-MODE-IX 1).
034500     MOVE "CEBUANA LHUILLIER"  TO MODE-KEYWORD-TEXT(WS-MODE-IX 2).
034600     MOVE "CEBUANA LHUILIER"   TO MODE-KEYWORD-TEXT(WS-MODE-IX 3).
034700     SET WS-MODE-IX UP BY 1.
034800*    CHINABANK - BATCH-VALID, PARSED AT P350.  "CHINA SAVINGS
034900*    BANK" IS A SEPARATE LEGAL ENTITY UNDER THE SAME PARENT
035000*    AND FEEDS THROUGH THE SAME EXTRACT FORMAT, SO IT SHARES
035100*    THIS MODE RATHER THAN GETTING ONE OF ITS OWN.
035200     MOVE "CHINABANK" TO MODE-CODE(WS-MODE-IX).
035300     MOVE "Y" TO MODE-VALID-FOR-BATCH(WS-MODE-IX).
035400     MOVE 3 TO MODE-KEYWORD-COUNT(WS-MODE-IX).
035500     MOVE "CHINABANK"          TO MODE-KEYWORD-TEXT(WS-MODE-IX 1).
035600     MOVE "CHINA BANK"         TO MODE-KEYWORD-TEXT(WS-MODE-IX 2).
035700     MOVE "CHINA SAVINGS BANK" TO MODE-KEYWORD-TEXT(WS-MODE-IX 3).
035800     SET WS-MODE-IX UP BY 1.
035900*    CIS - BATCH-VALID, PARSED AT P310.  THE ORIGINAL MODE
036000*    THIS PROGRAM WAS WRITTEN FOR (CR-0114) - EVERY OTHER
036100*    MODE WAS BOLTED ON AFTER CIS PROVED THE APPROACH WORKED.
036200     MOVE "CIS" TO MODE-CODE(WS-MODE-IX).
036300     MOVE "Y" TO MODE-VALID-FOR-BATCH(WS-MODE-IX).
036400     MOVE 2 TO MODE-KEYWORD-COUNT(WS-MODE-IX).
036500     MOVE "CIS"      TO MODE-KEYWORD-TEXT(WS-MODE-IX 1).
036600     MOVE "CIS BAYAD" TO MODE-KEYWORD-TEXT(WS-MODE-IX 2).
036700     SET WS-MODE-IX UP BY 1.
036800*    METROBANK - BATCH-VALID, PARSED AT P370.
036900     MOVE "METROBANK" TO MODE-CODE(WS-MODE-IX).
037000     MOVE "Y" TO MODE-VALID-FOR-BATCH(WS-MODE-IX).
037100     MOVE 3 TO MODE-KEYWORD-COUNT(WS-MODE-IX).
037200     MOVE "METROBANK"  TO MODE-KEYWORD-TEXT(WS-MODE-IX 1).
037300     MOVE "METRO"      TO MODE-KEYWORD-TEXT(WS-MODE-IX 2).
037400     MOVE "METRO BANK" TO MODE-KEYWORD-TEXT(WS-MODE-IX 3).
037500     SET WS-MODE-IX UP BY 1.
037600*    UNIONBANK - BATCH-VALID, PARSED AT P400.  THREE SPELLINGS
037700*    BECAUSE THE BANK'S OWN MARKETING MATERIAL HAS NOT BEEN
037800*    CONSISTENT ABOUT A SPACE IN ITS OWN NAME OVER THE YEARS.
037900     MOVE "UNIONBANK" TO MODE-CODE(WS-MODE-IX).
038000     MOVE "Y" TO MODE-VALID-FOR-BATCH(WS-MODE-IX).
038100     MOVE 3 TO MODE-KEYWORD-COUNT(WS-MODE-IX).
038200     MOVE "UNIONBANK"                          TO
038300                            MODE-KEYWORD-TEXT(WS-MODE-IX 1).
038400     MOVE "UNION BANK"                         TO
038500                            MODE-KEYWORD-TEXT(WS-MODE-IX 2).
038600     MOVE "UNION BANK OF THE PHILIPPINES"       TO
038700                            MODE-KEYWORD-TEXT(WS-MODE-IX 3).
038800     SET WS-MODE-IX UP BY 1.
038900*    ECPAY - BATCH-VALID, PARSED AT P340.  "G-XCHANGE INC"
039000*    AND "MYNT" ARE THE GATEWAY'S OWN OPERATING AND PARENT
039100*    COMPANY NAMES - CONTROL CARDS HAVE SHOWN UP WITH EITHER.
039200     MOVE "ECPAY" TO MODE-CODE(WS-MODE-IX).
039300     MOVE "Y" TO MODE-VALID-FOR-BATCH(WS-MODE-IX).
039400     MOVE 4 TO MODE-KEYWORD-COUNT(WS-MODE-IX).
039500     MOVE "ECPAY"              TO MODE-KEYWORD-TEXT(WS-MODE-IX 1).
039600     MOVE "EC PAY"             TO MODE-KEYWORD-TEXT(WS-MODE-IX 2).
039700     MOVE "G-XCHANGE INC"      TO MODE-KEYWORD-TEXT(WS-MODE-IX 3).
039800     MOVE "MYNT"               TO MODE-KEYWORD-TEXT(WS-MODE-IX 4).
039900     SET WS-MODE-IX UP BY 1.
040000*    PERALINK - KNOWN TO THE CLASSIFIER, NOT BATCH-VALID.
040100*    THIS CHANNEL'S VOLUME NEVER JUSTIFIED A PARSE RULE OF
040200*    ITS OWN (M-TAN) - A CONTROL CARD NAMING IT IS REJECTED
040300*    BY P180 WITH A CLEAR MESSAGE INSTEAD OF A BLIND ABEND.
040400     MOVE "PERALINK" TO MODE-CODE(WS-MODE-IX).
040500     MOVE "N" TO MODE-VALID-FOR-BATCH(WS-MODE-IX).
040600     MOVE 2 TO MODE-KEYWORD-COUNT(WS-MODE-IX).
040700     MOVE "PERALINK"  TO MODE-KEYWORD-TEXT(WS-MODE-IX 1).
040800     MOVE "PERA LINK" TO MODE-KEYWORD-TEXT(WS-MODE-IX 2).
040900     SET WS-MODE-IX UP BY 1.
041000*    SM - BATCH-VALID, PARSED AT P380.  THE SHORTEST MODE
041100*    CODE IN THE TABLE - CHECK THIS ENTRY FIRST IF A CONTROL
041200*    CARD EVER SEEMS TO MATCH THE WRONG MODE BY ACCIDENT.
041300     MOVE "SM" TO MODE-CODE(WS-MODE-IX).
041400     MOVE "Y" TO MODE-VALID-FOR-BATCH(WS-MODE-IX).
041500     MOVE 3 TO MODE-KEYWORD-COUNT(WS-MODE-IX).
041600     MOVE "SM"            TO MODE-KEYWORD-TEXT(WS-MODE-IX 1).
041700     MOVE "SM STORE"      TO MODE-KEYWORD-TEXT(WS-MODE-IX 2).
041800     MOVE "SM SUPERMARKET" TO MODE-KEYWORD-TEXT(WS-MODE-IX 3).
041900     SET WS-MODE-IX UP BY 1.
042000*    BANCNET - BATCH-VALID, PARSED AT P390.  ADDED TOGETHER
042100*    WITH SM AND METROBANK UNDER CR-0318 WHEN THE INTERBANK
042200*    ATM NETWORK STARTED SENDING ITS OWN SETTLEMENT FILE.
042300     MOVE "BANCNET" TO MODE-CODE(WS-MODE-IX).
042400     MOVE "Y" TO MODE-VALID-FOR-BATCH(WS-MODE-IX).
042500     MOVE 2 TO MODE-KEYWORD-COUNT(WS-MODE-IX).
042600     MOVE "BANCNET"  TO MODE-KEYWORD-TEXT(WS-MODE-IX 1).
042700     MOVE "BANC NET" TO MODE-KEYWORD-TEXT(WS-MODE-IX 2).
042800     SET WS-MODE-IX UP BY 1.
042900*    ROB - BATCH-VALID, PARSED AT P410.  LAST MODE ADDED
043000*    (CR-0355, ALONGSIDE UNIONBANK) - THE KEYWORD WITH THE
043100*    UNDERSCORE IS THE LITERAL STRING ROBINSONS BANK USES
043200*    IN ITS OWN EXTRACT HEADER, KEPT AS-IS RATHER THAN
043300*    NORMALIZED TO A SPACE.
043400     MOVE "ROB" TO MODE-CODE(WS-MODE-IX).
043500     MOVE "Y" TO MODE-VALID-FOR-BATCH(WS-MODE-IX).
043600     MOVE 4 TO MODE-KEYWORD-COUNT(WS-MODE-IX).
043700     MOVE "ROBINSONS_BANK" TO MODE-KEYWORD-TEXT(WS-MODE-IX 1).
043800     MOVE "ROBINSONS BANK" TO MODE-KEYWORD-TEXT(WS-MODE-IX 2).
043900     MOVE "ROBINSON BANK"  TO MODE-KEYWORD-TEXT(WS-MODE-IX 3).
044000     MOVE "ROBINSONS"      TO MODE-KEYWORD-TEXT(WS-MODE-IX 4).
044100 P110-EXIT.
044200     EXIT.
044300***************************************************************
044400*    P180  VALIDATE THE CONTROL CARD'S PAYMENT MODE.  IF THE  *
044500*    CARD CAME IN BLANK, FALL BACK TO CLASSIFYING IT FROM THE  *
044600*    INPUT FILENAME (M-TAN, CR-0390).                          *
044700***************************************************************
044800 P180-VALIDATE-MODE.
044900     IF RMTC-PAYMENT-MODE = SPACES
045000         PERFORM P210-CLASSIFY-FROM-FILENAME THRU P210-EXIT
045100     END-IF.
045200*    WALK THE MODE TABLE LOADED BY P110 LOOKING FOR A MATCH ON
045300*    THE CARD'S MODE CODE, AND IF FOUND AND BATCH-VALID, TURN
045400*    THE MODE CODE INTO A SMALL DISPATCH NUMBER - P305 USES
045500*    THIS NUMBER RATHER THAN RE-TESTING THE MODE CODE STRING
045600*    ON EVERY LINE OF A MULTI-MILLION-LINE TRANSACTION FILE.
045700     MOVE ZERO TO WS-MODE-DISPATCH-NO.
045800     SET WS-MODE-IX TO 1.
045900 P181-DETERMINE-DISPATCH-NO.
046000     IF WS-MODE-IX > WS-MODE-COUNT
046100         GO TO P180-EXIT
046200     END-IF.
046300     IF MODE-CODE(WS-MODE-IX) = RMTC-PAYMENT-MODE
046400         IF MODE-IS-BATCH-VALID(WS-MODE-IX)
046500*            THE DISPATCH NUMBER HAS NO RELATION TO THE MODE'S
046600*            POSITION IN THE KEYWORD TABLE - IT IS A SEPARATE,
046700*            FIXED NUMBERING THAT HAS NEVER CHANGED SINCE THE
046800*            11 PARSERS WERE FIRST WRITTEN, SO P305'S GO TO
046900*            DEPENDING ON LIST NEVER HAS TO BE RENUMBERED WHEN
047000*            A NEW NON-BATCH MODE IS ADDED TO RMTMODES.CPY.
047100             EVALUATE RMTC-PAYMENT-MODE
047200                 WHEN "CIS"        MOVE 1  TO WS-MODE-DISPATCH-NO
047300                 WHEN "PNB"        MOVE 2  TO WS-MODE-DISPATCH-NO
047400                 WHEN "BDO"        MOVE 3  TO WS-MODE-DISPATCH-NO
047500                 WHEN "ECPAY"      MOVE 4  TO WS-MODE-DISPATCH-NO
047600                 WHEN "CHINABANK"  MOVE 5  TO WS-MODE-DISPATCH-NO
047700                 WHEN "CEBUANA"    MOVE 6  TO WS-MODE-DISPATCH-NO
047800                 WHEN "METROBANK"  MOVE 7  TO WS-MODE-DISPATCH-NO
047900                 WHEN "SM"         MOVE 8  TO WS-MODE-DISPATCH-NO
048000                 WHEN "BANCNET"    MOVE 9  TO WS-MODE-DISPATCH-NO
048100                 WHEN "UNIONBANK"  MOVE 10 TO WS-MODE-DISPATCH-NO
048200                 WHEN "ROB"        MOVE 11 TO WS-MODE-DISPATCH-NO
048300             END-EVALUATE
048400         END-IF
048500         GO TO P180-EXIT
048600     END-IF.
048700     SET WS-MODE-IX UP BY 1.
048800     GO TO P181-DETERMINE-DISPATCH-NO.
048900 P180-EXIT.
049000     IF WS-MODE-DISPATCH-NO = ZERO
049100         DISPLAY "REMIT01 - MODE NOT VALID FOR BATCH - "
049200                 RMTC-PAYMENT-MODE
049300         STOP RUN
049400     END-IF.
049500***************************************************************
049600*    P190  VALIDATE SERVICE AREA - EPR, PIC OR FPR ONLY.      *
049700*    AREA IS USED ONLY FOR OUTPUT FILE NAMING BY REMIT02.     *
049800***************************************************************
049900 P190-VALIDATE-AREA.
050000*    THIS PROGRAM NEVER READS RMTC-AREA-CODE AGAIN AFTER THIS
050100*    CHECK - IT IS VALIDATED HERE AND CARRIED UNCHANGED INTO
050200*    EVERY WORK RECORD ONLY SO REMIT02 CAN NAME ITS OUTPUT
050300*    FILES BY AREA WITHOUT RE-READING THE CONTROL CARD ITSELF.
050400     IF NOT RMTC-AREA-IS-VALID
050500         DISPLAY "REMIT01 - AREA CODE NOT VALID - "
050600                 RMTC-AREA-CODE
050700         STOP RUN
050800     END-IF.
050900 P190-EXIT.
051000     EXIT.
051100***************************************************************
051200*    P210  CLASSIFY THE PAYMENT MODE FROM THE INPUT FILENAME  *
051300*    WHEN THE CONTROL CARD'S MODE FIELD CAME IN BLANK.  TESTS  *
051400*    RUN IN THE SHOP'S DOCUMENTED PRIORITY ORDER.             *
051500***************************************************************
051600 P210-CLASSIFY-FROM-FILENAME.
051700     MOVE WS-INPUT-FILENAME TO WS-TMP-X60.
051800     INSPECT WS-TMP-X60 CONVERTING
051900         "abcdefghijklmnopqrstuvwxyz" TO
052000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
052100     MOVE SPACES TO RMTC-PAYMENT-MODE.
052200     PERFORM P212-TEST-ONE-KEYWORD THRU P212-EXIT.
052300 P210-EXIT.
052400     EXIT.
052500*    TESTED IN THE SHOP'S DOCUMENTED PRIORITY ORDER - FIRST     *
052600*    KEYWORD THAT MATCHES WINS, UNKNOWN IF NONE MATCH.
052700 P212-TEST-ONE-KEYWORD.
052800*    ECPAY GOES FIRST BECAUSE ITS FILENAMES HAVE OCCASIONALLY
052900*    ALSO CONTAINED THE WORD "BDO" (THE GATEWAY SETTLES SOME
053000*    TRANSACTIONS THROUGH A BDO-HELD ACCOUNT) - TESTING ECPAY
053100*    AHEAD OF BDO AVOIDS MISCLASSIFYING THOSE FILES.
053200     MOVE "ECPAY"     TO WS-TMP-X60-2.
053300     PERFORM P600-FIND-SUBSTRING THRU P600-EXIT.
053400     IF WS-FOUND-POS > 0
053500         MOVE "ECPAY" TO RMTC-PAYMENT-MODE
053600         GO TO P212-EXIT
053700     END-IF.
053800     MOVE "BDO"       TO WS-TMP-X60-2.
053900     PERFORM P600-FIND-SUBSTRING THRU P600-EXIT.
054000     IF WS-FOUND-POS > 0
054100         MOVE "BDO" TO RMTC-PAYMENT-MODE
054200         GO TO P212-EXIT
054300     END-IF.
054400     MOVE "CEBUANA"   TO WS-TMP-X60-2.
054500     PERFORM P600-FIND-SUBSTRING THRU P600-EXIT.
054600     IF WS-FOUND-POS > 0
054700         MOVE "CEBUANA" TO RMTC-PAYMENT-MODE
054800         GO TO P212-EXIT
054900     END-IF.
055000     MOVE "PERALINK"  TO WS-TMP-X60-2.
055100     PERFORM P600-FIND-SUBSTRING THRU P600-EXIT.
055200     IF WS-FOUND-POS > 0
055300         MOVE "PERALINK" TO RMTC-PAYMENT-MODE
055400         GO TO P212-EXIT
055500     END-IF.
055600*    TWO SEPARATE FILENAME SPELLINGS, BOTH MAP BACK TO THE
055700*    SAME MODE CODE - THE TABLE AT P110 ONLY KNOWS "CHINABANK".
055800     MOVE "CHINABANK" TO WS-TMP-X60-2.
055900     PERFORM P600-FIND-SUBSTRING THRU P600-EXIT.
056000     IF WS-FOUND-POS > 0
056100         MOVE "CHINABANK" TO RMTC-PAYMENT-MODE
056200         GO TO P212-EXIT
056300     END-IF.
056400     MOVE "CHINA BANK" TO WS-TMP-X60-2.
056500     PERFORM P600-FIND-SUBSTRING THRU P600-EXIT.
056600     IF WS-FOUND-POS > 0
056700         MOVE "CHINABANK" TO RMTC-PAYMENT-MODE
056800         GO TO P212-EXIT
056900     END-IF.
057000     MOVE "CIS"       TO WS-TMP-X60-2.
057100     PERFORM P600-FIND-SUBSTRING THRU P600-EXIT.
057200     IF WS-FOUND-POS > 0
057300         MOVE "CIS" TO RMTC-PAYMENT-MODE
057400         GO TO P212-EXIT
057500     END-IF.
057600*    FROM HERE ON OUT NONE OF THE REMAINING MODES HAVE EVER
057700*    COLLIDED WITH ANOTHER MODE'S FILENAME KEYWORD, SO THE
057800*    ORDER OF THE REMAINING TESTS BELOW DOES NOT MATTER THE
057900*    WAY IT DID FOR ECPAY/BDO ABOVE - THEY ARE LISTED IN THE
058000*    SAME ORDER RMTMODES.CPY LOADS THEM, NOT BY PRIORITY.
058100     MOVE "METROBANK" TO WS-TMP-X60-2.
058200     PERFORM P600-FIND-SUBSTRING THRU P600-EXIT.
058300     IF WS-FOUND-POS > 0
058400         MOVE "METROBANK" TO RMTC-PAYMENT-MODE
058500         GO TO P212-EXIT
058600     END-IF.
058700     MOVE "METRO BANK" TO WS-TMP-X60-2.
058800     PERFORM P600-FIND-SUBSTRING THRU P600-EXIT.
058900     IF WS-FOUND-POS > 0
059000         MOVE "METROBANK" TO RMTC-PAYMENT-MODE
059100         GO TO P212-EXIT
059200     END-IF.
059300     MOVE "PNB"       TO WS-TMP-X60-2.
059400     PERFORM P600-FIND-SUBSTRING THRU P600-EXIT.
059500     IF WS-FOUND-POS > 0
059600         MOVE "PNB" TO RMTC-PAYMENT-MODE
059700         GO TO P212-EXIT
059800     END-IF.
059900*    "UNIONBANK" AND THE SHORTER "UB" ABBREVIATION BOTH MAP TO
060000*    THE SAME MODE CODE, SAME AS THE CHINABANK/CHINA BANK PAIR
060100*    ABOVE AND THE ROBINSON/ROB PAIR BELOW.
060200     MOVE "UNIONBANK" TO WS-TMP-X60-2.
060300     PERFORM P600-FIND-SUBSTRING THRU P600-EXIT.
060400     IF WS-FOUND-POS > 0
060500         MOVE "UNIONBANK" TO RMTC-PAYMENT-MODE
060600         GO TO P212-EXIT
060700     END-IF.
060800     MOVE "UB"        TO WS-TMP-X60-2.
060900     PERFORM P600-FIND-SUBSTRING THRU P600-EXIT.
061000     IF WS-FOUND-POS > 0
061100         MOVE "UNIONBANK" TO RMTC-PAYMENT-MODE
061200         GO TO P212-EXIT
061300     END-IF.
061400     MOVE "SM"        TO WS-TMP-X60-2.
061500     PERFORM P600-FIND-SUBSTRING THRU P600-EXIT.
061600     IF WS-FOUND-POS > 0
061700         MOVE "SM" TO RMTC-PAYMENT-MODE
061800         GO TO P212-EXIT
061900     END-IF.
062000     MOVE "BANCNET"   TO WS-TMP-X60-2.
062100     PERFORM P600-FIND-SUBSTRING THRU P600-EXIT.
062200     IF WS-FOUND-POS > 0
062300         MOVE "BANCNET" TO RMTC-PAYMENT-MODE
062400         GO TO P212-EXIT
062500     END-IF.
062600*    ROBINSONS BANK FILENAMES HAVE SHOWN UP TRUNCATED TO
062700*    "ROBINSON" (NO TRAILING S) ON AT LEAST ONE FEED, SO BOTH
062800*    SPELLINGS ARE TESTED BEFORE FALLING THROUGH TO "UNKNOWN".
062900     MOVE "ROBINSON"  TO WS-TMP-X60-2.
063000     PERFORM P600-FIND-SUBSTRING THRU P600-EXIT.
063100     IF WS-FOUND-POS > 0
063200         MOVE "ROB" TO RMTC-PAYMENT-MODE
063300         GO TO P212-EXIT
063400     END-IF.
063500     MOVE "ROB"       TO WS-TMP-X60-2.
063600     PERFORM P600-FIND-SUBSTRING THRU P600-EXIT.
063700     IF WS-FOUND-POS > 0
063800         MOVE "ROB" TO RMTC-PAYMENT-MODE
063900         GO TO P212-EXIT
064000     END-IF.
064100*    NONE OF THE FILENAME-PRIORITY TESTS HIT - FALL BACK TO    *
064200*    THE GENERIC KEYWORD-TABLE CLASSIFIER BEFORE GIVING UP.    *
064300     PERFORM P200-CLASSIFY-MODE THRU P200-EXIT.
064400     IF WS-CLASSIFIED-MODE NOT = SPACES
064500         MOVE WS-CLASSIFIED-MODE TO RMTC-PAYMENT-MODE
064600         GO TO P212-EXIT
064700     END-IF.
064800     MOVE "UNKNOWN" TO RMTC-PAYMENT-MODE.
064900 P212-EXIT.
065000     EXIT.
065100***************************************************************
065200*    P200  PAYMENT-MODE CLASSIFIER - GENERIC KEYWORD SCAN.    *
065300*    GIVEN UPPERCASED TEXT IN WS-TMP-X60, SCAN ALL 13 MODES'   *
065400*    KEYWORD LISTS IN RMTMODES.CPY IN TABLE ORDER; THE FIRST   *
065500*    MATCHING KEYWORD WINS.  RESULT IN WS-CLASSIFIED-MODE,     *
065600*    BLANK IF NOTHING MATCHES.                                 *
065700***************************************************************
065800*    P200 IS THE OUTER LOOP - ONE PASS PER MODE TABLE ENTRY,
065900*    TOP TO BOTTOM, SAME ORDER P110 LOADED THEM IN.  THIS IS
066000*    WHY CIS SITS AT THE TOP OF THE TABLE AND WHY ECPAY IS
066100*    LOADED BEFORE BDO (SEE THE P110 COMMENTS) - TABLE ORDER
066200*    IS ALSO MATCH-PRIORITY ORDER WHEN A LINE'S FILENAME
066300*    HAPPENS TO CARRY MORE THAN ONE BANK'S KEYWORD.
066400 P200-CLASSIFY-MODE.
066500     MOVE SPACES TO WS-CLASSIFIED-MODE.
066600     SET WS-MODE-IX TO 1.
066700 P205-SCAN-MODE-TABLE.
066800*    RAN OFF THE END OF THE TABLE WITHOUT A HIT - LEAVE
066900*    WS-CLASSIFIED-MODE BLANK, P180 TURNS A BLANK CLASSIFY
067000*    INTO A REJECTED LINE RATHER THAN ABENDING THE RUN.
067100     IF WS-MODE-IX > WS-MODE-COUNT
067200         GO TO P200-EXIT
067300     END-IF.
067400     SET MODE-KW-IX TO 1.
067500     PERFORM P206-SCAN-KEYWORDS THRU P206-EXIT.
067600*    P206 SETS WS-CLASSIFIED-MODE THE MOMENT ONE OF THIS
067700*    ENTRY'S KEYWORDS HITS - A NON-BLANK RESULT MEANS STOP,
067800*    DO NOT KEEP WALKING THE REMAINING TABLE ENTRIES.
067900     IF WS-CLASSIFIED-MODE NOT = SPACES
068000         GO TO P200-EXIT
068100     END-IF.
068200     SET WS-MODE-IX UP BY 1.
068300     GO TO P205-SCAN-MODE-TABLE.
068400*    INNER LOOP - WALK THIS ONE MODE'S KEYWORD LIST (A MODE
068500*    CAN CARRY MORE THAN ONE SPELLING, E.G. CHINABANK AND
068600*    CHINA BANK) LOOKING FOR A SUBSTRING HIT ANYWHERE IN
068700*    THE SCRATCH COPY OF THE FILENAME/HEADER TEXT.
068800 P206-SCAN-KEYWORDS.
068900     IF MODE-KW-IX > MODE-KEYWORD-COUNT(WS-MODE-IX)
069000         GO TO P206-EXIT
069100     END-IF.
069200     MOVE MODE-KEYWORD-TEXT(WS-MODE-IX MODE-KW-IX) TO
069300          WS-TMP-X60-2.
069400     PERFORM P600-FIND-SUBSTRING THRU P600-EXIT.
069500     IF WS-FOUND-POS > 0
069600         MOVE MODE-CODE(WS-MODE-IX) TO WS-CLASSIFIED-MODE
069700         GO TO P206-EXIT
069800     END-IF.
069900     SET MODE-KW-IX UP BY 1.
070000     GO TO P206-SCAN-KEYWORDS.
070100 P206-EXIT.
070200     EXIT.
070300 P200-EXIT.
070400     EXIT.
070500***************************************************************
070600*    P250  SEPARATOR DETECTOR - COUNTS CANDIDATE SEPARATORS   *
070700*    IN THE CURRENT LINE.  NOT CALLED BY THE NIGHTLY BATCH -  *
070800*    EACH OF THE 11 BATCH-VALID MODES ALREADY CARRIES ITS OWN *
070900*    FIXED SPLIT RULE (SEE THE P3NN PARAGRAPHS).  KEPT HERE   *
071000*    SO THE UPLOAD-PREVIEW SCREEN (NOT PART OF THIS BATCH)    *
071100*    CAN CALL THE SAME RULE THE MAINFRAME USES (M-TAN).       *
071200***************************************************************
071300 P250-GET-SEPARATOR.
071400     MOVE ZERO TO WS-PIPE-COUNT WS-CARET-COUNT WS-COMMA-COUNT
071500                   WS-SPACE-RUN-COUNT.
071600     INSPECT TXN-IN-LINE TALLYING WS-PIPE-COUNT
071700         FOR ALL "|".
071800     INSPECT TXN-IN-LINE TALLYING WS-CARET-COUNT
071900         FOR ALL "^".
072000     INSPECT TXN-IN-LINE TALLYING WS-COMMA-COUNT
072100         FOR ALL ",".
072200     INSPECT TXN-IN-LINE TALLYING WS-SPACE-RUN-COUNT
072300         FOR ALL "  ".
072400*    TIES GO TO THE EARLIEST-LISTED SEPARATOR (PIPE, THEN      *
072500*    CARET, THEN COMMA, THEN THE SPACE RUN) - EACH CANDIDATE   *
072600*    BELOW IS COMPARED WITH >= AGAINST THE LOWER-PRIORITY      *
072700*    COUNTS SO AN EQUAL COUNT NEVER FALLS THROUGH TO THEM.     *
072800     SET SEP-IS-FIXED TO TRUE.
072900     IF WS-PIPE-COUNT >= WS-CARET-COUNT
073000       AND WS-PIPE-COUNT >= WS-COMMA-COUNT
073100       AND WS-PIPE-COUNT >= WS-SPACE-RUN-COUNT
073200       AND WS-PIPE-COUNT > ZERO
073300         SET SEP-IS-PIPE TO TRUE
073400     ELSE
073500       IF WS-CARET-COUNT >= WS-COMMA-COUNT
073600         AND WS-CARET-COUNT >= WS-SPACE-RUN-COUNT
073700         AND WS-CARET-COUNT > ZERO
073800           SET SEP-IS-CARET TO TRUE
073900       ELSE
074000         IF WS-COMMA-COUNT >= WS-SPACE-RUN-COUNT
074100           AND WS-COMMA-COUNT > ZERO
074200             SET SEP-IS-COMMA TO TRUE
074300         END-IF
074400       END-IF
074500     END-IF.
074600 P250-EXIT.
074700     EXIT.
074800***************************************************************
074900*    P260  GENERIC AMOUNT DETECTION - A LAST-RESORT SCAN OF   *
075000*    THE RAW LINE FOR A DECIMAL NUMBER, 4-DECIMAL PATTERNS    *
075100*    TRIED FIRST, THEN 2, THEN 1.  NOT CALLED BY THE NIGHTLY  *
075200*    BATCH - P290-WARN-BAD-AMOUNT ZEROES THE AMOUNT OUTRIGHT  *
075300*    ON A PARSE FAILURE INSTEAD OF GUESSING FROM THIS SCAN    *
075400*    (M-TAN, CR-0460).  KEPT HERE FOR THE SAME UPLOAD-PREVIEW *
075500*    SCREEN THAT P250/P270 SERVE.                             *
075600***************************************************************
075700 P260-GENERIC-AMOUNT.
075800     MOVE SPACES TO WS-RAW-AMOUNT-TEXT.
075900     MOVE ZERO TO WS-AMOUNT-NUMERIC.
076000     SET WS-SCAN-IX TO 1.
076100*    STOP AT THE FIRST DIGIT ANYWHERE IN THE LINE - THIS SCAN
076200*    DOES NOT CARE WHAT FIELD THE DIGIT IS IN, UNLIKE EVERY
076300*    BATCH-VALID PARSER WHICH ALWAYS KNOWS THE AMOUNT'S FIELD.
076400 P261-SCAN-FOR-DIGIT.
076500     IF WS-SCAN-IX > WS-LINE-LEN
076600         GO TO P260-EXIT
076700     END-IF.
076800     IF TXN-IN-LINE(WS-SCAN-IX:1) IS NUMERIC
076900         PERFORM P262-COLLECT-AMOUNT-RUN THRU P262-EXIT
077000         GO TO P260-EXIT
077100     END-IF.
077200     SET WS-SCAN-IX UP BY 1.
077300     GO TO P261-SCAN-FOR-DIGIT.
077400*    FROM THE FIRST DIGIT FOUND ABOVE, KEEP COLLECTING DIGITS,
077500*    COMMAS AND DECIMAL POINTS UNTIL THE RUN BREAKS - THE
077600*    COLLECTED TEXT IS HANDED TO P510 JUST LIKE A NORMAL
077700*    PARSER'S EXTRACTED AMOUNT FIELD WOULD BE.
077800 P262-COLLECT-AMOUNT-RUN.
077900     MOVE ZERO TO WS-AMOUNT-DIGITS-LEN.
078000     MOVE SPACES TO WS-AMOUNT-DIGITS.
078100 P263-COLLECT-ONE-CHAR.
078200     IF WS-SCAN-IX > WS-LINE-LEN
078300         GO TO P262-EXIT
078400     END-IF.
078500     IF TXN-IN-LINE(WS-SCAN-IX:1) IS NUMERIC
078600       OR TXN-IN-LINE(WS-SCAN-IX:1) = "," OR "."
078700         ADD 1 TO WS-AMOUNT-DIGITS-LEN
078800         MOVE TXN-IN-LINE(WS-SCAN-IX:1) TO
078900              WS-AMOUNT-DIGITS(WS-AMOUNT-DIGITS-LEN:1)
079000         SET WS-SCAN-IX UP BY 1
079100         GO TO P263-COLLECT-ONE-CHAR
079200     END-IF.
079300 P262-EXIT.
079400     EXIT.
079500 P260-EXIT.
079600*    RUN THE COLLECTED DIGIT STRING THROUGH THE SAME P510
079700*    CONVERTER EVERY BATCH-VALID PARSER USES - NO SEPARATE
079800*    AMOUNT-BUILDING LOGIC JUST FOR THIS GENERIC SCAN.
079900     MOVE WS-AMOUNT-DIGITS TO WS-RAW-AMOUNT-TEXT.
080000     PERFORM P510-DECIMAL-CONVERT THRU P510-EXIT.
080100***************************************************************
080200*    P270  GENERIC DATE DETECTION - FIRST CELL MATCHING       *
080300*    YYYY-MM-DD OR MM/DD/YYYY WINS, ELSE BLANK.  LIKE P250,    *
080400*    NOT CALLED BY THE NIGHTLY BATCH - EVERY BATCH-VALID MODE  *
080500*    HAS ITS OWN DATE RULE (P3NN).  KEPT FOR THE SAME UPLOAD-  *
080600*    PREVIEW SCREEN THAT CALLS P250 (M-TAN).                  *
080700***************************************************************
080800 P270-GENERIC-DATE.
080900     MOVE SPACES TO WS-BC-DATE-X.
081000     SET WS-SCAN-IX TO 1.
081100 P271-SCAN-FOR-DATE.
081200     IF WS-SCAN-IX > WS-LINE-LEN - 9
081300         GO TO P270-EXIT
081400     END-IF.
081500*    PATTERN 1: YYYY-MM-DD, 10 BYTES, HYPHENS AT OFFSETS 4 AND 7.
081600     IF TXN-IN-LINE(WS-SCAN-IX:4)   IS NUMERIC
081700       AND TXN-IN-LINE(WS-SCAN-IX + 4:1) = "-"
081800       AND TXN-IN-LINE(WS-SCAN-IX + 5:2) IS NUMERIC
081900       AND TXN-IN-LINE(WS-SCAN-IX + 7:1) = "-"
082000       AND TXN-IN-LINE(WS-SCAN-IX + 8:2) IS NUMERIC
082100         MOVE TXN-IN-LINE(WS-SCAN-IX:10) TO WS-BC-DATE-X
082200         GO TO P270-EXIT
082300     END-IF.
082400*    PATTERN 2: MM/DD/YYYY, ALSO 10 BYTES, SLASHES AT 2 AND 5.
082500*    CHECKED SECOND SINCE PATTERN 1 IS THE MORE COMMON SHAPE ON
082600*    THE PREVIEW SCREEN'S OWN SAMPLE LINES.
082700     IF TXN-IN-LINE(WS-SCAN-IX:2)   IS NUMERIC
082800       AND TXN-IN-LINE(WS-SCAN-IX + 2:1) = "/"
082900       AND TXN-IN-LINE(WS-SCAN-IX + 3:2) IS NUMERIC
083000       AND TXN-IN-LINE(WS-SCAN-IX + 5:1) = "/"
083100       AND TXN-IN-LINE(WS-SCAN-IX + 6:4) IS NUMERIC
083200         MOVE TXN-IN-LINE(WS-SCAN-IX:10) TO WS-BC-DATE-X
083300         GO TO P270-EXIT
083400     END-IF.
083500     SET WS-SCAN-IX UP BY 1.
083600     GO TO P271-SCAN-FOR-DATE.
083700 P270-EXIT.
083800     EXIT.
083900***************************************************************
084000*    P280  GENERIC ATM-REF EXTRACTION - THE EXTRACT-AMOUNT    *
084100*    COMPANIONS.  HINT INDEX IS PASSED IN WS-HINT-IX BY THE   *
084200*    CALLING PARAGRAPH (BDO=9, CHINABANK=2, CEBUANA/PERALINK  *
084300*    =5); IF THAT FIELD FAILS, FALL BACK TO A SCAN OF ALL     *
084400*    SPLIT FIELDS FOR A CLEAN-REF MATCH (M-TAN, CR-0390).     *
084500***************************************************************
084600 P280-GENERIC-ATM-REF.
084700     MOVE SPACES TO WS-CLEAN-REF.
084800     MOVE ZERO TO WS-CLEAN-REF-LEN.
084900*    TRY THE CALLER'S HINT FIELD FIRST - MOST OF THE TIME THE
085000*    REFERENCE IS RIGHT WHERE THE CALLING MODE EXPECTS IT AND
085100*    THIS SAVES SCANNING EVERY OTHER SPLIT FIELD FOR NOTHING.
085200     IF WS-HINT-IX > ZERO AND WS-HINT-IX <= WS-FIELD-COUNT
085300         MOVE WS-FIELD(WS-HINT-IX) TO WS-TMP-X60
085400         PERFORM P660-CLEAN-REF THRU P660-EXIT
085500         IF WS-CLEAN-REF-LEN >= 4
085600             GO TO P280-EXIT
085700         END-IF
085800     END-IF.
085900     SET WS-FIELD-IX TO 1.
086000*    HINT FIELD CAME BACK DIRTY (OR THERE WAS NO HINT) - WALK
086100*    EVERY SPLIT FIELD IN ORDER AND TAKE THE FIRST ONE THAT
086200*    CLEANS UP TO 4 OR MORE CHARACTERS (M-TAN, CR-0390).
086300 P281-SCAN-ALL-FIELDS.
086400     IF WS-FIELD-IX > WS-FIELD-COUNT
086500         GO TO P280-EXIT
086600     END-IF.
086700     MOVE WS-FIELD(WS-FIELD-IX) TO WS-TMP-X60.
086800     PERFORM P660-CLEAN-REF THRU P660-EXIT.
086900     IF WS-CLEAN-REF-LEN >= 4
087000         GO TO P280-EXIT
087100     END-IF.
087200     SET WS-FIELD-IX UP BY 1.
087300     GO TO P281-SCAN-ALL-FIELDS.
087400 P280-EXIT.
087500     EXIT.
087600***************************************************************
087700*    P290  AMOUNT PARSE FAILED - LOG AND CONTINUE AT ZERO.    *
087800*    NEGATIVE OR MALFORMED AMOUNTS NEVER ABORT THE BATCH.     *
087900***************************************************************
088000 P290-WARN-BAD-AMOUNT.
088100*    OWN MODE RULE COULD NOT READ AN AMOUNT - THE LINE STILL
088200*    COUNTS, BUT ITS AMOUNT CONTRIBUTES ZERO, NOT A GUESS PULLED
088300*    FROM SOME OTHER DIGIT RUN ON THE LINE (M-TAN, CR-0460 - AN
088400*    EARLIER CUT OF THIS PARAGRAPH RESCANNED THE WHOLE LINE WITH
088500*    P260-GENERIC-AMOUNT AND SOMETIMES PICKED UP THE ATM
088600*    REFERENCE OR A DATE DIGIT AS IF IT WERE MONEY; THAT CALL
088700*    WAS TAKEN BACK OUT).
088800     MOVE ZERO TO WS-AMOUNT-NUMERIC.
088900     ADD 1 TO WS-BAD-AMOUNT-COUNT.
089000     IF WS-DEBUG-SWITCH-ON
089100         DISPLAY "REMIT01 - BAD AMOUNT ON LINE " WS-LINES-READ
089200                 " - " WS-RAW-AMOUNT-TEXT
089300     END-IF.
089400 P290-EXIT.
089500     EXIT.
089600***************************************************************
089700*    P300  MAIN READ LOOP - ONE TRANSACTION LINE AT A TIME.   *
089800***************************************************************
089900 P300-READ-TXN-FILE.
090000*    ONE READ, ONE DISPATCH, REPEAT - THIS PARAGRAPH NEVER
090100*    LOOPS ITSELF, P000-MAINLINE'S PERFORM UNTIL DOES THAT.
090200     READ TXN-IN
090300         AT END
090400             SET TXN-AT-EOF TO TRUE
090500             GO TO P300-EXIT
090600     END-READ.
090700     ADD 1 TO WS-LINES-READ.
090800     PERFORM P301-PROCESS-LINE THRU P301-EXIT.
090900 P300-EXIT.
091000     EXIT.
091100***************************************************************
091200*    P301  SKIP BLANK LINES, THEN MEASURE AND DISPATCH.       *
091300***************************************************************
091400 P301-PROCESS-LINE.
091500*    A BLANK LINE TURNS UP NOW AND THEN AT THE TAIL OF A
091600*    CHANNEL'S EXTRACT FILE - COUNT IT AS REJECTED AND MOVE
091700*    ON RATHER THAN LET A LATER UNSTRING CHOKE ON IT.
091800     IF TXN-IN-LINE = SPACES
091900         ADD 1 TO WS-LINES-REJECTED
092000         GO TO P301-EXIT
092100     END-IF.
092200     PERFORM P690-LINE-LENGTH THRU P690-EXIT.
092300     PERFORM P645-CLEAR-FIELDS THRU P645-EXIT.
092400*    THE WORK RECORD AND ITS MODE/RUN-DATE HEADER FIELDS ARE
092500*    SET HERE, ONCE, BEFORE ANY PARSE PARAGRAPH RUNS - EVERY
092600*    P3NN PARAGRAPH ONLY HAS TO FILL IN THE REF/AMOUNT/DATE
092700*    FIELDS THAT ARE SPECIFIC TO ITS OWN CHANNEL.
092800     MOVE SPACES TO RMT-WORK-RECORD.
092900     MOVE RMTC-PAYMENT-MODE TO WRK-PAYMENT-MODE.
093000     MOVE TXN-IN-LINE TO WRK-RAW-LINE.
093100     MOVE RMTC-RUN-YEAR  TO WRK-RUN-YEAR.
093200     MOVE RMTC-RUN-MONTH TO WRK-RUN-MONTH.
093300     MOVE RMTC-RUN-DAY   TO WRK-RUN-DAY.
093400     PERFORM P305-DISPATCH-PARSE THRU P305-EXIT.
093500 P301-EXIT.
093600     EXIT.
093700***************************************************************
093800*    P305  DISPATCH TO THE PARSE PARAGRAPH FOR THE DECLARED   *
093900*    PAYMENT MODE.  WS-MODE-DISPATCH-NO WAS SET ONCE AT P180. *
094000*    A DEPENDING-ON GO TO, NOT A PERFORM, SO THE PARSE        *
094100*    PARAGRAPH CAN GO TO P305-EXIT DIRECTLY WHEN IT IS DONE   *
094200*    WITHOUT FALLING THROUGH INTO THE NEXT MODE'S PARAGRAPH.  *
094300***************************************************************
094400 P305-DISPATCH-PARSE.
094500     GO TO P310-PARSE-CIS
094600           P320-PARSE-PNB
094700           P330-PARSE-BDO
094800           P340-PARSE-ECPAY
094900           P350-PARSE-CHINABANK
095000           P360-PARSE-CEBUANA
095100           P370-PARSE-METROBANK
095200           P380-PARSE-SM
095300           P390-PARSE-BANCNET
095400           P400-PARSE-UNIONBANK
095500           P410-PARSE-ROB
095600           DEPENDING ON WS-MODE-DISPATCH-NO.
095700     GO TO P305-EXIT.
095800 P305-EXIT.
095900     EXIT.
096000***************************************************************
096100*    P310  CIS - SPLIT BY CARET.  FIELD NUMBERING BELOW IS    *
096200*    THE CHANNEL'S OWN 0-BASED FIELD LAYOUT SHIFTED UP ONE    *
096300*    SLOT BECAUSE WS-FIELD IS A 1-ORIGIN OCCURS TABLE - THE   *
096400*    CHANNEL'S FIELD N SITS IN WS-FIELD(N+1) THROUGHOUT THIS  *
096500*    PROGRAM.  REF=FLD1 CLEAN, AMT=FLD2, DATE=FLD0 AS-IS.      *
096600***************************************************************
096700 P310-PARSE-CIS.
096800*    SPLIT THE RAW LINE ON "^" INTO THE SHARED WS-FIELD TABLE.
096900*    WS-FIELD-COUNT COMES BACK FROM TALLYING IN BUT THIS MODE
097000*    DOES NOT BOTHER CHECKING IT - CIS FILES HAVE NEVER SHOWN
097100*    A SHORT LINE IN THIRTY-ODD YEARS OF RUNNING THIS STEP.
097200     UNSTRING TXN-IN-LINE DELIMITED BY "^"
097300         INTO WS-FIELD(1) WS-FIELD(2) WS-FIELD(3)
097400              WS-FIELD(4) WS-FIELD(5) WS-FIELD(6)
097500              WS-FIELD(7) WS-FIELD(8)
097600         TALLYING IN WS-FIELD-COUNT.
097700*    ATM REFERENCE LIVES IN FLD1 (WS-FIELD(2) HERE).  RUN IT
097800*    THROUGH THE SHARED CLEANER BEFORE TRUSTING IT - CIS PADS
097900*    THE FIELD WITH SPACES AND, ON OLDER EXTRACTS, A LEADING
098000*    APOSTROPHE LEFT OVER FROM A SPREADSHEET EXPORT.
098100     MOVE WS-FIELD(2) TO WS-TMP-X60.
098200     PERFORM P660-CLEAN-REF THRU P660-EXIT.
098300     IF WS-CLEAN-REF-LEN < 4
098400*        FEWER THAN 4 CLEAN CHARACTERS LEFT - NOTHING WORTH
098500*        KEYING A GROUP ON.  REJECT AND MOVE ON, NO GENERIC
098600*        FALLBACK FOR THIS MODE (CIS HAS NEVER NEEDED ONE).
098700         ADD 1 TO WS-LINES-REJECTED
098800         GO TO P305-EXIT
098900     END-IF.
099000     MOVE WS-CLEAN-REF(1:4) TO WRK-ATM-REF.
099100*    AMOUNT IS FLD2 (WS-FIELD(3)), HANDED TO THE SHARED DECIMAL
099200*    CONVERTER AT P510.  DATE IS FLD0 (WS-FIELD(1)) AND IS
099300*    MOVED THROUGH AS-IS - CIS ALREADY DELIVERS IT CCYYMMDD.
099400     MOVE WS-FIELD(3) TO WS-RAW-AMOUNT-TEXT.
099500     PERFORM P510-DECIMAL-CONVERT THRU P510-EXIT.
099600     MOVE WS-AMOUNT-NUMERIC TO WRK-AMOUNT.
099700     MOVE WS-FIELD(1) TO WRK-TRANS-DATE.
099800     PERFORM P420-WRITE-WORK-RECORD THRU P420-EXIT.
099900     GO TO P305-EXIT.
100000***************************************************************
100100*    P320  PNB - SPLIT BY CARET.  REF=FLD4 CLEAN, AMT=FLD6,   *
100200*    DATE=FLD1 AS-IS.                                         *
100300***************************************************************
100400 P320-PARSE-PNB.
100500*    PNB USES THE SAME CARET DELIMITER AS CIS BUT SHUFFLES THE
100600*    FIELDS DIFFERENTLY - DO NOT ASSUME THE TWO MODES SHARE
100700*    FIELD POSITIONS JUST BECAUSE THEY SHARE A SEPARATOR.
100800     UNSTRING TXN-IN-LINE DELIMITED BY "^"
100900         INTO WS-FIELD(1) WS-FIELD(2) WS-FIELD(3)
101000              WS-FIELD(4) WS-FIELD(5) WS-FIELD(6)
101100              WS-FIELD(7) WS-FIELD(8)
101200         TALLYING IN WS-FIELD-COUNT.
101300*    REF IS FLD4 (WS-FIELD(5)) HERE, NOT FLD1 - PNB CARRIES
101400*    THE BRANCH CODE IN THE EARLIER FIELDS AND DOES NOT PUT
101500*    THE ATM REFERENCE UP FRONT THE WAY CIS DOES.
101600     MOVE WS-FIELD(5) TO WS-TMP-X60.
101700     PERFORM P660-CLEAN-REF THRU P660-EXIT.
101800     IF WS-CLEAN-REF-LEN < 4
101900         ADD 1 TO WS-LINES-REJECTED
102000         GO TO P305-EXIT
102100     END-IF.
102200     MOVE WS-CLEAN-REF(1:4) TO WRK-ATM-REF.
102300*    AMOUNT SITS TWO FIELDS FURTHER ALONG THAN THE REF (FLD6,
102400*    WS-FIELD(7)).  DATE IS FLD1 (WS-FIELD(2)), MOVED AS-IS.
102500     MOVE WS-FIELD(7) TO WS-RAW-AMOUNT-TEXT.
102600     PERFORM P510-DECIMAL-CONVERT THRU P510-EXIT.
102700     MOVE WS-AMOUNT-NUMERIC TO WRK-AMOUNT.
102800     MOVE WS-FIELD(2) TO WRK-TRANS-DATE.
102900     PERFORM P420-WRITE-WORK-RECORD THRU P420-EXIT.
103000     GO TO P305-EXIT.
103100***************************************************************
103200*    P330  BDO - SPLIT BY PIPE.  REF=FLD5 CLEAN, AMT=FLD9,    *
103300*    DATE=FLD2 AS-IS.  IF THE CLEAN REF FAILS, FALL BACK TO   *
103400*    THE GENERIC ATM-REF SCAN AT FIELD INDEX 9 (M-TAN).       *
103500***************************************************************
103600 P330-PARSE-BDO.
103700*    BDO'S EXTRACT IS PIPE-DELIMITED, NOT COMMA OR CARET - A
103800*    DIFFERENT HOST SYSTEM THAN CIS/PNB FEEDS THIS ONE.
103900     UNSTRING TXN-IN-LINE DELIMITED BY "|"
104000         INTO WS-FIELD(1)  WS-FIELD(2)  WS-FIELD(3)
104100              WS-FIELD(4)  WS-FIELD(5)  WS-FIELD(6)
104200              WS-FIELD(7)  WS-FIELD(8)  WS-FIELD(9)
104300              WS-FIELD(10)
104400         TALLYING IN WS-FIELD-COUNT.
104500     MOVE WS-FIELD(6) TO WS-TMP-X60.
104600     PERFORM P660-CLEAN-REF THRU P660-EXIT.
104700     IF WS-CLEAN-REF-LEN < 4
104800*        FLD5 CAME BACK DIRTY.  BEFORE GIVING UP, TRY THE
104900*        GENERIC ATM-REF SCAN AGAINST FLD9 (WS-FIELD(10)) -
105000*        SOME BDO BRANCHES PUT A SECOND COPY OF THE REFERENCE
105100*        AT THE TAIL OF THE LINE AND THIS CATCHES THOSE (M-TAN).
105200         MOVE 10 TO WS-HINT-IX
105300         PERFORM P280-GENERIC-ATM-REF THRU P280-EXIT
105400         IF WS-CLEAN-REF-LEN < 4
105500             ADD 1 TO WS-LINES-REJECTED
105600             GO TO P305-EXIT
105700         END-IF
105800     END-IF.
105900     MOVE WS-CLEAN-REF(1:4) TO WRK-ATM-REF.
106000*    AMOUNT IS THE LAST FIELD ON THE LINE (FLD9, WS-FIELD(10)).
106100*    DATE IS FLD2 (WS-FIELD(3)), MOVED AS-IS.
106200     MOVE WS-FIELD(10) TO WS-RAW-AMOUNT-TEXT.
106300     PERFORM P510-DECIMAL-CONVERT THRU P510-EXIT.
106400     MOVE WS-AMOUNT-NUMERIC TO WRK-AMOUNT.
106500     MOVE WS-FIELD(3) TO WRK-TRANS-DATE.
106600     PERFORM P420-WRITE-WORK-RECORD THRU P420-EXIT.
106700     GO TO P305-EXIT.
106800***************************************************************
106900*    P340  ECPAY - SPLIT BY COMMA.  REF=FLD5 CLEAN, AMT=FLD6, *
107000*    DATE=FLD2 AS-IS IF NON-BLANK.                            *
107100***************************************************************
107200 P340-PARSE-ECPAY.
107300*    BACK TO COMMA-DELIMITED, LIKE CIS, BUT E-COMMERCE PAYMENT
107400*    GATEWAYS ARE THE SOURCE HERE, NOT A BANK TELLER SYSTEM -
107500*    THE DATE FIELD ON THIS EXTRACT IS SOMETIMES LEFT BLANK.
107600     UNSTRING TXN-IN-LINE DELIMITED BY ","
107700         INTO WS-FIELD(1)  WS-FIELD(2)  WS-FIELD(3)
107800              WS-FIELD(4)  WS-FIELD(5)  WS-FIELD(6)
107900              WS-FIELD(7)  WS-FIELD(8)
108000         TALLYING IN WS-FIELD-COUNT.
108100     MOVE WS-FIELD(6) TO WS-TMP-X60.
108200     PERFORM P660-CLEAN-REF THRU P660-EXIT.
108300     IF WS-CLEAN-REF-LEN < 4
108400         ADD 1 TO WS-LINES-REJECTED
108500         GO TO P305-EXIT
108600     END-IF.
108700     MOVE WS-CLEAN-REF(1:4) TO WRK-ATM-REF.
108800     MOVE WS-FIELD(7) TO WS-RAW-AMOUNT-TEXT.
108900     PERFORM P510-DECIMAL-CONVERT THRU P510-EXIT.
109000     MOVE WS-AMOUNT-NUMERIC TO WRK-AMOUNT.
109100*    WHEN THE GATEWAY LEAVES FLD2 BLANK, LEAVE THE WORK
109200*    RECORD'S DATE BLANK TOO RATHER THAN MOVE SPACES OVER
109300*    SPACES AND CALL IT A DATE - REMIT02'S WRK-DATE-SWITCH
109400*    LOGIC DEPENDS ON KNOWING THE DIFFERENCE.
109500     IF WS-FIELD(3) NOT = SPACES
109600         MOVE WS-FIELD(3) TO WRK-TRANS-DATE
109700     ELSE
109800         MOVE SPACES TO WRK-TRANS-DATE
109900     END-IF.
110000     PERFORM P420-WRITE-WORK-RECORD THRU P420-EXIT.
110100     GO TO P305-EXIT.
110200***************************************************************
110300*    P350  CHINABANK - SPLIT BY RUNS OF WHITESPACE.  REF=     *
110400*    FLD3 CLEAN (FALLBACK GENERIC AT INDEX 2), AMT=FLD2,      *
110500*    DATE=FLD0 MMDDYYYY REFORMATTED MM/DD/YYYY.               *
110600***************************************************************
110700 P350-PARSE-CHINABANK.
110800*    CHINABANK'S EXTRACT HAS NO CONSISTENT DELIMITER AT ALL -
110900*    SPLIT ON RUNS OF WHITESPACE INSTEAD OF A SINGLE CHARACTER,
111000*    WHICH IS WHY "ALL SPACES" APPEARS HERE AND NOWHERE ELSE.
111100     UNSTRING TXN-IN-LINE DELIMITED BY ALL SPACES
111200         INTO WS-FIELD(1)  WS-FIELD(2)  WS-FIELD(3)
111300              WS-FIELD(4)  WS-FIELD(5)  WS-FIELD(6)
111400              WS-FIELD(7)  WS-FIELD(8)
111500         TALLYING IN WS-FIELD-COUNT.
111600     MOVE WS-FIELD(4) TO WS-TMP-X60.
111700     PERFORM P660-CLEAN-REF THRU P660-EXIT.
111800     IF WS-CLEAN-REF-LEN < 4
111900*        FLD3 DID NOT CLEAN UP TO 4 CHARACTERS - TRY THE
112000*        GENERIC ATM-REF SCAN AT FLD2 (WS-HINT-IX=3) BEFORE
112100*        REJECTING.  ONE OF THREE MODES (CHINABANK, CEBUANA,
112200*        AND BDO) THAT LEAN ON THE GENERIC REF FALLBACK.
112300         MOVE 3 TO WS-HINT-IX
112400         PERFORM P280-GENERIC-ATM-REF THRU P280-EXIT
112500         IF WS-CLEAN-REF-LEN < 4
112600             ADD 1 TO WS-LINES-REJECTED
112700             GO TO P305-EXIT
112800         END-IF
112900     END-IF.
113000     MOVE WS-CLEAN-REF(1:4) TO WRK-ATM-REF.
113100     MOVE WS-FIELD(3) TO WS-RAW-AMOUNT-TEXT.
113200     PERFORM P510-DECIMAL-CONVERT THRU P510-EXIT.
113300     MOVE WS-AMOUNT-NUMERIC TO WRK-AMOUNT.
113400*    DATE ARRIVES AS 8 RUN-TOGETHER DIGITS, MMDDYYYY, WITH NO
113500*    SEPARATOR OF ITS OWN - REASSEMBLE IT INTO THE SHOP'S
113600*    USUAL MM/DD/YYYY SLASH FORMAT BEFORE WRITING THE RECORD.
113700     MOVE WS-FIELD(1)(1:8) TO WS-CB-DATE-ALPHA.
113800     IF WS-CB-DATE-ALPHA IS NUMERIC
113900         MOVE WS-CB-DATE-ALPHA(1:2) TO WRK-TRANS-DATE(1:2)
114000         MOVE "/" TO WRK-TRANS-DATE(3:1)
114100         MOVE WS-CB-DATE-ALPHA(3:2) TO WRK-TRANS-DATE(4:2)
114200         MOVE "/" TO WRK-TRANS-DATE(6:1)
114300         MOVE WS-CB-DATE-ALPHA(5:4) TO WRK-TRANS-DATE(7:4)
114400     ELSE
114500         MOVE SPACES TO WRK-TRANS-DATE
114600     END-IF.
114700     PERFORM P420-WRITE-WORK-RECORD THRU P420-EXIT.
114800     GO TO P305-EXIT.
114900***************************************************************
115000*    P360  CEBUANA - SPLIT BY COMMA.  REF=FLD4 CLEAN (FALL-   *
115100*    BACK GENERIC AT INDEX 5), AMT=FLD6, DATE=FLD2 AS-IS -    *
115200*    BUT THIS MODE'S DATE REPLACES THE GROUP'S WHOLE DATE SET *
115300*    RATHER THAN ADDING TO IT, SO WRK-DATE-SWITCH IS SET TO   *
115400*    A SEPARATE VALUE REMIT02 TESTS FOR (SEE RMTWORK.CPY).   *
115500***************************************************************
115600 P360-PARSE-CEBUANA.
115700*    COMMA-DELIMITED AGAIN, BUT CEBUANA'S FIELD LAYOUT HAS NO
115800*    RELATION TO ECPAY'S OR CIS'S EVEN THOUGH ALL THREE SHARE
115900*    THE SAME DELIMITER - EACH CHANNEL'S LAYOUT IS NEGOTIATED
116000*    SEPARATELY AND NEVER LINES UP BY ACCIDENT.
116100     UNSTRING TXN-IN-LINE DELIMITED BY ","
116200         INTO WS-FIELD(1)  WS-FIELD(2)  WS-FIELD(3)
116300              WS-FIELD(4)  WS-FIELD(5)  WS-FIELD(6)
116400              WS-FIELD(7)  WS-FIELD(8)
116500         TALLYING IN WS-FIELD-COUNT.
116600     MOVE WS-FIELD(5) TO WS-TMP-X60.
116700     PERFORM P660-CLEAN-REF THRU P660-EXIT.
116800     IF WS-CLEAN-REF-LEN < 4
116900*        FLD4 DID NOT CLEAN UP - FALL BACK TO THE GENERIC
117000*        ATM-REF SCAN AT FLD5 (WS-HINT-IX=6).  THE SECOND OF
117100*        THE THREE MODES THAT LEAN ON THE GENERIC REF SCAN.
117200         MOVE 6 TO WS-HINT-IX
117300         PERFORM P280-GENERIC-ATM-REF THRU P280-EXIT
117400         IF WS-CLEAN-REF-LEN < 4
117500             ADD 1 TO WS-LINES-REJECTED
117600             GO TO P305-EXIT
117700         END-IF
117800     END-IF.
117900     MOVE WS-CLEAN-REF(1:4) TO WRK-ATM-REF.
118000     MOVE WS-FIELD(7) TO WS-RAW-AMOUNT-TEXT.
118100     PERFORM P510-DECIMAL-CONVERT THRU P510-EXIT.
118200     MOVE WS-AMOUNT-NUMERIC TO WRK-AMOUNT.
118300*    CEBUANA'S DATE IS NOT JUST ANOTHER DATE TO ADD TO THE
118400*    GROUP'S LIST - THIS CHANNEL POSTS ONCE A DAY AND ITS
118500*    DATE IS TREATED AS THE AUTHORITATIVE ONE FOR THE WHOLE
118600*    GROUP, SO WRK-DATE-PRESENT IS SET RATHER THAN LEFT TO
118700*    THE ORDINARY ADD-TO-LIST RULE (SEE RMTWORK.CPY).
118800     MOVE WS-FIELD(3) TO WRK-TRANS-DATE.
118900     SET WRK-DATE-PRESENT TO TRUE.
119000     PERFORM P420-WRITE-WORK-RECORD THRU P420-EXIT.
119100     GO TO P305-EXIT.
119200***************************************************************
119300*    P370  METROBANK - SPLIT BY WHITESPACE.  REF=FLD1 FIRST   *
119400*    4 CHARS (NO DIGIT CLEAN).  AMT: FIRST 11-12 DIGIT RUN     *
119500*    IMMEDIATELY FOLLOWED BY AN UPPERCASE LETTER, / 100.       *
119600*    DATE: LAST 6 DIGITS OF A TRAILING DIGIT RUN, REFORMATTED  *
119700*    XX/XX/XX.                                                 *
119800***************************************************************
119900 P370-PARSE-METROBANK.
120000*    METROBANK HAS NO FIXED FIELD COUNT AT ALL - THE ONLY
120100*    RELIABLE LANDMARK ON THE LINE IS THE AMOUNT'S OWN SHAPE
120200*    (A LONG DIGIT RUN GLUED TO AN UPPERCASE CURRENCY LETTER),
120300*    SO THIS MODE SCANS FOR IT RATHER THAN COUNTING FIELDS.
120400     UNSTRING TXN-IN-LINE DELIMITED BY ALL SPACES
120500         INTO WS-FIELD(1)  WS-FIELD(2)  WS-FIELD(3)
120600              WS-FIELD(4)  WS-FIELD(5)  WS-FIELD(6)
120700              WS-FIELD(7)  WS-FIELD(8)
120800         TALLYING IN WS-FIELD-COUNT.
120900     IF WS-FIELD-COUNT < 2
121000         ADD 1 TO WS-LINES-REJECTED
121100         GO TO P305-EXIT
121200     END-IF.
121300*    REF IS JUST THE FIRST 4 CHARACTERS OF THE SECOND
121400*    WHITESPACE-DELIMITED FIELD - NO DIGIT CLEANING NEEDED,
121500*    METROBANK'S TERMINAL ID IS ALREADY ALL DIGITS.
121600     MOVE WS-FIELD(2)(1:4) TO WRK-ATM-REF.
121700     PERFORM P371-FIND-AMOUNT-RUN THRU P371-EXIT.
121800     IF AMOUNT-IS-BAD
121900*        NO 11/12-DIGIT-PLUS-LETTER RUN FOUND ANYWHERE ON THE
122000*        LINE - LOG IT AND LET P290 ZERO THE AMOUNT.  DO NOT
122100*        GO LOOKING FOR A SUBSTITUTE NUMBER ELSEWHERE ON THE
122200*        LINE (CR-0460).
122300         PERFORM P290-WARN-BAD-AMOUNT THRU P290-EXIT
122400     END-IF.
122500     MOVE WS-AMOUNT-NUMERIC TO WRK-AMOUNT.
122600     PERFORM P372-FIND-TRAILING-DATE THRU P372-EXIT.
122700     PERFORM P420-WRITE-WORK-RECORD THRU P420-EXIT.
122800     GO TO P305-EXIT.
122900*    SCAN THE RAW LINE FOR 11-12 DIGITS FOLLOWED BY AN UPPER-  *
123000*    CASE LETTER; THAT RUN / 100 IS THE AMOUNT.                *
123100 P371-FIND-AMOUNT-RUN.
123200     MOVE "N" TO WS-AMOUNT-BAD-SW.
123300     MOVE ZERO TO WS-AMOUNT-NUMERIC.
123400     SET WS-SCAN-IX TO 1.
123500 P371A-SCAN.
123600*    ONCE THERE ARE FEWER THAN 11 CHARACTERS LEFT ON THE LINE,
123700*    NO MATCH CAN POSSIBLY FIT - GIVE UP RATHER THAN SCAN PAST
123800*    THE END OF TXN-IN-LINE.
123900     IF WS-SCAN-IX > WS-LINE-LEN - 11
124000         SET AMOUNT-IS-BAD TO TRUE
124100         GO TO P371-EXIT
124200     END-IF.
124300*    TRY THE LONGER 12-DIGIT PATTERN FIRST WOULD ALSO WORK,
124400*    BUT THIS SHOP HAS ALWAYS CHECKED 11 BEFORE 12 HERE - NOT
124500*    WORTH REORDERING, THE TWO PATTERNS DO NOT OVERLAP.
124600     IF TXN-IN-LINE(WS-SCAN-IX:11) IS NUMERIC
124700       AND TXN-IN-LINE(WS-SCAN-IX + 11:1) IS ALPHABETIC-UPPER
124800         MOVE TXN-IN-LINE(WS-SCAN-IX:11) TO WS-IMPLIED-DIGITS
124900         PERFORM P515-IMPLIED-DECIMAL-CONVERT THRU P515-EXIT
125000         GO TO P371-EXIT
125100     END-IF.
125200     IF TXN-IN-LINE(WS-SCAN-IX:12) IS NUMERIC
125300       AND TXN-IN-LINE(WS-SCAN-IX + 12:1) IS ALPHABETIC-UPPER
125400         MOVE TXN-IN-LINE(WS-SCAN-IX:12) TO WS-IMPLIED-DIGITS
125500         PERFORM P515-IMPLIED-DECIMAL-CONVERT THRU P515-EXIT
125600         GO TO P371-EXIT
125700     END-IF.
125800     SET WS-SCAN-IX UP BY 1.
125900     GO TO P371A-SCAN.
126000 P371-EXIT.
126100     EXIT.
126200*    LAST 6 DIGITS OF THE TRAILING DIGIT RUN AT END OF LINE -  *
126300*    REFORMAT AS XX/XX/XX (TREATED HERE AS DD/MM/YY).          *
126400 P372-FIND-TRAILING-DATE.
126500     MOVE SPACES TO WRK-TRANS-DATE.
126600     SET WS-SCAN-IX TO WS-LINE-LEN.
126700 P372A-BACK-OVER-SPACES.
126800*    METROBANK LINES ARE RIGHT-PADDED TO A FIXED PRINT WIDTH
126900*    ON SOME TERMINALS - BACK UP PAST ANY TRAILING BLANKS
127000*    BEFORE LOOKING FOR THE DATE DIGITS.
127100     IF WS-SCAN-IX < 1
127200         GO TO P372-EXIT
127300     END-IF.
127400     IF TXN-IN-LINE(WS-SCAN-IX:1) = SPACE
127500         SET WS-SCAN-IX DOWN BY 1
127600         GO TO P372A-BACK-OVER-SPACES
127700     END-IF.
127800     IF WS-SCAN-IX < 6
127900         GO TO P372-EXIT
128000     END-IF.
128100*    IF THE LAST 6 NON-BLANK CHARACTERS ARE ALL DIGITS, TREAT
128200*    THEM AS A DD/MM/YY DATE.  IF NOT, LEAVE THE DATE BLANK -
128300*    THIS IS THE ONE MODE THAT TOLERATES A MISSING DATE
128400*    WITHOUT REJECTING THE WHOLE LINE.
128500     IF TXN-IN-LINE(WS-SCAN-IX - 5:6) IS NUMERIC
128600         MOVE TXN-IN-LINE(WS-SCAN-IX - 5:2) TO
128700              WRK-TRANS-DATE(1:2)
128800         MOVE "/" TO WRK-TRANS-DATE(3:1)
128900         MOVE TXN-IN-LINE(WS-SCAN-IX - 3:2) TO
129000              WRK-TRANS-DATE(4:2)
129100         MOVE "/" TO WRK-TRANS-DATE(6:1)
129200         MOVE TXN-IN-LINE(WS-SCAN-IX - 1:2) TO
129300              WRK-TRANS-DATE(7:2)
129400     END-IF.
129500 P372-EXIT.
129600     EXIT.
129700***************************************************************
129800*    P380  SM - FIXED POSITIONS.  LINE MUST BE >= 45 CHARS.   *
129900*    REF=CHARS 18-30 (13 CHARS), FIRST 4 OF THAT IS THE GROUP  *
130000*    KEY.  AMT=DIGITS IMMEDIATELY PRECEDING LITERAL "CS" / 100.*
130100*    DATE=CHARS 3-10 MMDDYYYY -> MM/DD/YYYY.                   *
130200***************************************************************
130300 P380-PARSE-SM.
130400*    SM NEVER SENT A DELIMITED EXTRACT - ITS LINE IS A FIXED-
130500*    WIDTH CASH REGISTER SLIP IMAGE.  BAIL OUT EARLY IF THE
130600*    LINE IS SHORT, BEFORE ANY OF THE FIXED-POSITION REFERS
130700*    BELOW CAN REACH PAST THE END OF THE BUFFER.
130800     IF WS-LINE-LEN < 45
130900         ADD 1 TO WS-LINES-REJECTED
131000         GO TO P305-EXIT
131100     END-IF.
131200*    REF IS ALWAYS THE FIRST 4 OF THE 13-CHARACTER FIELD AT
131300*    COLUMN 19 - NO CLEANING NEEDED, THE REGISTER NEVER PUTS
131400*    ANYTHING BUT DIGITS THERE.
131500     MOVE TXN-IN-LINE(19:4) TO WRK-ATM-REF.
131600     PERFORM P381-FIND-CS-AMOUNT THRU P381-EXIT.
131700     IF AMOUNT-IS-BAD
131800         PERFORM P290-WARN-BAD-AMOUNT THRU P290-EXIT
131900     END-IF.
132000     MOVE WS-AMOUNT-NUMERIC TO WRK-AMOUNT.
132100*    DATE IS FIXED AT COLUMNS 4-11, MMDDYYYY, NO SCANNING
132200*    REQUIRED - REASSEMBLE WITH SLASHES AND MOVE ON.
132300     MOVE TXN-IN-LINE(4:2) TO WRK-TRANS-DATE(1:2).
132400     MOVE "/" TO WRK-TRANS-DATE(3:1).
132500     MOVE TXN-IN-LINE(6:2) TO WRK-TRANS-DATE(4:2).
132600     MOVE "/" TO WRK-TRANS-DATE(6:1).
132700     MOVE TXN-IN-LINE(8:4) TO WRK-TRANS-DATE(7:4).
132800     PERFORM P420-WRITE-WORK-RECORD THRU P420-EXIT.
132900     GO TO P305-EXIT.
133000*    SCAN BACKWARDS FROM THE LITERAL "CS" FOR UP TO 9 DIGITS.  *
133100 P381-FIND-CS-AMOUNT.
133200     MOVE "N" TO WS-AMOUNT-BAD-SW.
133300     MOVE ZERO TO WS-AMOUNT-NUMERIC.
133400     MOVE ZERO TO WS-FOUND-POS.
133500     SET WS-SCAN-IX TO 1.
133600 P381A-FIND-CS.
133700*    "CS" (CENTAVOS) ALWAYS TRAILS THE AMOUNT ON AN SM SLIP -
133800*    WALK THE LINE LOOKING FOR THE LITERAL BEFORE TOUCHING
133900*    ANYTHING ELSE.
134000     IF WS-SCAN-IX > WS-LINE-LEN - 1
134100         SET AMOUNT-IS-BAD TO TRUE
134200         GO TO P381-EXIT
134300     END-IF.
134400     IF TXN-IN-LINE(WS-SCAN-IX:2) = "CS"
134500         MOVE WS-SCAN-IX TO WS-FOUND-POS
134600         GO TO P381B-BACK-OVER-DIGITS
134700     END-IF.
134800     SET WS-SCAN-IX UP BY 1.
134900     GO TO P381A-FIND-CS.
135000 P381B-BACK-OVER-DIGITS.
135100*    FOUND "CS" - NOW WALK BACKWARDS COLLECTING DIGITS, UP TO
135200*    9 OF THEM, UNTIL A NON-DIGIT OR THE START OF THE LINE.
135300     MOVE SPACES TO WS-IMPLIED-DIGITS.
135400     MOVE ZERO TO WS-DIGIT-RUN-LEN.
135500     SET WS-SCAN-IX2 TO WS-FOUND-POS - 1.
135600 P381C-BACK-ONE.
135700     IF WS-SCAN-IX2 < 1 OR WS-DIGIT-RUN-LEN >= 9
135800         GO TO P381D-BUILD-AMOUNT
135900     END-IF.
136000     IF TXN-IN-LINE(WS-SCAN-IX2:1) IS NUMERIC
136100         SET WS-SCAN-IX2 DOWN BY 1
136200         ADD 1 TO WS-DIGIT-RUN-LEN
136300         GO TO P381C-BACK-ONE
136400     END-IF.
136500 P381D-BUILD-AMOUNT.
136600*    NOTHING NUMERIC SAT IN FRONT OF "CS" AT ALL - TREAT THAT
136700*    AS A BAD AMOUNT RATHER THAN CONVERT AN EMPTY STRING.
136800     IF WS-DIGIT-RUN-LEN = ZERO
136900         SET AMOUNT-IS-BAD TO TRUE
137000         GO TO P381-EXIT
137100     END-IF.
137200     MOVE TXN-IN-LINE(WS-SCAN-IX2 + 1:WS-DIGIT-RUN-LEN) TO
137300          WS-IMPLIED-DIGITS(1:WS-DIGIT-RUN-LEN).
137400     PERFORM P515-IMPLIED-DECIMAL-CONVERT THRU P515-EXIT.
137500 P381-EXIT.
137600     EXIT.
137700***************************************************************
137800*    P390  BANCNET - FIXED POSITIONS AROUND THE "*" DELIM-    *
137900*    ITER.  REF=4 CHARS AT [POS1-14, POS1-10) OF THE FIRST    *
138000*    "*", REQUIRES POS1 >= 15 (THE FIRST "*" IS 1-ORIGIN HERE,*
138100*    SO A 0-ORIGIN POSITION OF 14 OR LATER MEANS POS1 >= 15). *
138200*    AMT=8 CHARS AT [POSLAST+21, POSLAST+29) AFTER THE LAST   *
138300*    "*", NUMERIC / 100, ACCEPTED ONLY IF 0 < AMT < 1,000,000.*
138400*    NO DATE IS ACCUMULATED HERE - REMIT02 DERIVES A SYNTHETIC*
138500*    ONE FROM THE RAW LINE.                                   *
138600***************************************************************
138700 P390-PARSE-BANCNET.
138800*    BANCNET HAS NO TRUE FIELD DELIMITER - THE ASTERISK MARKS
138900*    A BOUNDARY WITHIN A FIXED-OFFSET LAYOUT RATHER THAN
139000*    SEPARATING REPEATING FIELDS, SO THIS PARSE WORKS FROM
139100*    POSITION ARITHMETIC AROUND WHERE THE "*" SHOWS UP.
139200     PERFORM P391-FIND-STAR-POSITIONS THRU P391-EXIT.
139300     IF WS-STAR-POS-1 < 15
139400*        NOT ENOUGH ROOM IN FRONT OF THE FIRST "*" FOR A
139500*        4-CHARACTER REF - SEE THE PARAGRAPH BANNER ABOVE FOR
139600*        WHY THE BOUNDARY IS 15, NOT 14.
139700         ADD 1 TO WS-LINES-REJECTED
139800         GO TO P305-EXIT
139900     END-IF.
140000     MOVE TXN-IN-LINE(WS-STAR-POS-1 - 14:4) TO WRK-ATM-REF.
140100     MOVE ZERO TO WS-AMOUNT-NUMERIC.
140200*    THE AMOUNT FIELD SITS A FIXED DISTANCE PAST THE *LAST*
140300*    "*" ON THE LINE, NOT THE FIRST - A LINE CAN CARRY MORE
140400*    THAN ONE ASTERISK WHEN THE REMITTER NAME ITSELF CONTAINS
140500*    ONE.  A RESULT OUTSIDE 0 TO 999,999 IS TREATED AS
140600*    GARBAGE AND ZEROED RATHER THAN WRITTEN AS-IS.
140700     IF WS-STAR-POS-LAST > ZERO
140800       AND WS-STAR-POS-LAST + 28 <= WS-LINE-LEN
140900       AND TXN-IN-LINE(WS-STAR-POS-LAST + 21:8) IS NUMERIC
141000         MOVE TXN-IN-LINE(WS-STAR-POS-LAST + 21:8) TO
141100              WS-IMPLIED-DIGITS
141200         PERFORM P515-IMPLIED-DECIMAL-CONVERT THRU P515-EXIT
141300         IF WS-AMOUNT-NUMERIC <= ZERO
141400           OR WS-AMOUNT-NUMERIC >= 1000000
141500             MOVE ZERO TO WS-AMOUNT-NUMERIC
141600         END-IF
141700     END-IF.
141800     MOVE WS-AMOUNT-NUMERIC TO WRK-AMOUNT.
141900*    NO DATE FIELD EXISTS ANYWHERE ON A BANCNET LINE - LEAVE
142000*    IT BLANK HERE.  REMIT02 SUPPLIES A SYNTHETIC DATE FOR
142100*    THIS MODE FROM ITS OWN RUN-DATE LOGIC, NOT THIS PROGRAM.
142200     MOVE SPACES TO WRK-TRANS-DATE.
142300     PERFORM P420-WRITE-WORK-RECORD THRU P420-EXIT.
142400     GO TO P305-EXIT.
142500*    FIRST AND LAST POSITION OF "*" IN THE RAW LINE.           *
142600 P391-FIND-STAR-POSITIONS.
142700     MOVE ZERO TO WS-STAR-POS-1 WS-STAR-POS-LAST.
142800     SET WS-SCAN-IX TO 1.
142900*    SINGLE LEFT-TO-RIGHT PASS CAPTURES BOTH THE FIRST AND
143000*    LAST ASTERISK IN ONE SCAN - NO NEED TO SEARCH TWICE.
143100 P391A-SCAN.
143200     IF WS-SCAN-IX > WS-LINE-LEN
143300         GO TO P391-EXIT
143400     END-IF.
143500     IF TXN-IN-LINE(WS-SCAN-IX:1) = "*"
143600*        ONLY SET THE FIRST-POSITION FIELD ONCE - EVERY
143700*        SUBSEQUENT "*" ON THE LINE ONLY MOVES THE LAST-
143800*        POSITION FIELD FORWARD.
143900         IF WS-STAR-POS-1 = ZERO
144000             MOVE WS-SCAN-IX TO WS-STAR-POS-1
144100         END-IF
144200         MOVE WS-SCAN-IX TO WS-STAR-POS-LAST
144300     END-IF.
144400     SET WS-SCAN-IX UP BY 1.
144500     GO TO P391A-SCAN.
144600 P391-EXIT.
144700     EXIT.
144800***************************************************************
144900*    P400  UNIONBANK - ONLY LINES >= 200 CHARS CARRY A REF.   *
145000*    SHORT CONTINUATION LINES ATTACH TO THE CURRENT GROUP, OR  *
145100*    TO "NOREF" IF NO GROUP IS OPEN YET.  DUPLICATE LINES      *
145200*    WITHIN A GROUP ARE NOT RE-ADDED (CHECKED AGAINST          *
145300*    WS-UB-LAST-LINE, THE MOST RECENTLY WRITTEN RAW LINE).     *
145400***************************************************************
145500 P400-PARSE-UNIONBANK.
145600*    UNIONBANK'S EXTRACT MIXES TWO LINE SHAPES - A LONG
145700*    "HEADER" LINE THAT OPENS A NEW REF GROUP AND ONE OR MORE
145800*    SHORT CONTINUATION LINES UNDERNEATH IT THAT BELONG TO
145900*    WHATEVER GROUP WAS LAST OPENED.  LENGTH IS THE ONLY
146000*    RELIABLE WAY TO TELL THE TWO SHAPES APART.
146100     IF WS-LINE-LEN < 200
146200         PERFORM P404-ATTACH-CONTINUATION THRU P404-EXIT
146300         GO TO P305-EXIT
146400     END-IF.
146500     PERFORM P401-FIND-LONG-REF THRU P401-EXIT.
146600*    REMEMBER THIS GROUP'S REF IN WORKING-STORAGE SO THE NEXT
146700*    SHORT CONTINUATION LINE (IF ANY) KNOWS WHERE TO ATTACH.
146800     MOVE WRK-ATM-REF TO WS-CURRENT-ATM-REF.
146900     SET UB-GROUP-IS-OPEN TO TRUE.
147000     PERFORM P402-FIND-UB-AMOUNT THRU P402-EXIT.
147100     MOVE WS-AMOUNT-NUMERIC TO WRK-AMOUNT.
147200     PERFORM P403-FIND-UB-DATE THRU P403-EXIT.
147300*    THE SAME HEADER LINE CAN APPEAR TWICE IN A ROW ON SOME
147400*    UNIONBANK EXTRACTS (A KNOWN QUIRK OF THEIR MAINFRAME
147500*    JOB) - SKIP WRITING A SECOND WORK RECORD FOR AN EXACT
147600*    REPEAT OF THE PREVIOUS LINE.
147700     IF TXN-IN-LINE = WS-UB-LAST-LINE
147800         GO TO P305-EXIT
147900     END-IF.
148000     MOVE TXN-IN-LINE TO WS-UB-LAST-LINE.
148100     PERFORM P420-WRITE-WORK-RECORD THRU P420-EXIT.
148200     GO TO P305-EXIT.
148300*    LAST OCCURRENCE OF 14 DIGITS PRECEDED BY 10+ SPACES,      *
148400*    FIRST 4 DIGITS ARE THE REF.  FALLBACK: ANY 4+ DIGIT RUN   *
148500*    PRECEDED BY 10+ SPACES.  FALLBACK: WHITESPACE FIELD 4     *
148600*    CLEANED.  ELSE "0000".                                    *
148700 P401-FIND-LONG-REF.
148800     MOVE SPACES TO WRK-ATM-REF.
148900     MOVE ZERO TO WS-FOUND-POS.
149000     SET WS-SCAN-IX TO 1.
149100 P401A-SCAN-14.
149200*    FIRST CHOICE: A 14-DIGIT RUN WITH AT LEAST 10 BLANKS IN
149300*    FRONT OF IT.  KEEP SCANNING PAST EARLIER MATCHES SO
149400*    WS-FOUND-POS ENDS UP HOLDING THE *LAST* ONE ON THE LINE -
149500*    UNIONBANK REPEATS THE ACCOUNT NUMBER EARLIER IN THE LINE
149600*    AND THE REAL REFERENCE IS ALWAYS THE LATER OCCURRENCE.
149700     IF WS-SCAN-IX > WS-LINE-LEN - 14
149800         GO TO P401B-TRY-SHORT-RUN
149900     END-IF.
150000     IF TXN-IN-LINE(WS-SCAN-IX:14) IS NUMERIC
150100       AND WS-SCAN-IX > 10
150200       AND TXN-IN-LINE(WS-SCAN-IX - 10:10) = SPACES
150300         MOVE WS-SCAN-IX TO WS-FOUND-POS
150400     END-IF.
150500     SET WS-SCAN-IX UP BY 1.
150600     GO TO P401A-SCAN-14.
150700 P401B-TRY-SHORT-RUN.
150800     IF WS-FOUND-POS > ZERO
150900         MOVE TXN-IN-LINE(WS-FOUND-POS:4) TO WRK-ATM-REF
151000         GO TO P401-EXIT
151100     END-IF.
151200*    NO 14-DIGIT RUN FOUND - FALL BACK TO THE SAME BLANK-
151300*    PADDING TEST BUT LOOKING FOR JUST 4 DIGITS, WHICH CATCHES
151400*    THE OLDER UNIONBANK EXTRACT FORMAT STILL SEEN ON A FEW
151500*    BRANCH FEEDS.
151600     SET WS-SCAN-IX TO 1.
151700 P401C-SCAN-4.
151800*    SAME BLANK-PADDING TEST AS P401A, JUST A SHORTER TARGET
151900*    RUN LENGTH - FIRST 4-DIGIT RUN SITTING AFTER 10 BLANK
152000*    BYTES WINS.
152100     IF WS-SCAN-IX > WS-LINE-LEN - 4
152200         GO TO P401D-TRY-WHITESPACE-FIELD
152300     END-IF.
152400     IF TXN-IN-LINE(WS-SCAN-IX:4) IS NUMERIC
152500       AND WS-SCAN-IX > 10
152600       AND TXN-IN-LINE(WS-SCAN-IX - 10:10) = SPACES
152700         MOVE TXN-IN-LINE(WS-SCAN-IX:4) TO WRK-ATM-REF
152800         GO TO P401-EXIT
152900     END-IF.
153000     SET WS-SCAN-IX UP BY 1.
153100     GO TO P401C-SCAN-4.
153200 P401D-TRY-WHITESPACE-FIELD.
153300*    BOTH POSITIONAL SCANS CAME UP EMPTY - LAST RESORT IS TO
153400*    SPLIT ON WHITESPACE AND CLEAN THE 4TH FIELD THE SAME WAY
153500*    THE DELIMITED MODES DO.  IF EVEN THAT FAILS, "0000"
153600*    KEEPS THE LINE OUT OF THE REJECT COUNT - UNIONBANK LINES
153700*    THIS GARBLED STILL NEED TO SHOW UP ON THE REPORT SO THE
153800*    OPERATOR CAN SEE SOMETHING CAME THROUGH.
153900     UNSTRING TXN-IN-LINE DELIMITED BY ALL SPACES
154000         INTO WS-FIELD(1) WS-FIELD(2) WS-FIELD(3) WS-FIELD(4)
154100         TALLYING IN WS-FIELD-COUNT.
154200     IF WS-FIELD-COUNT >= 4
154300         MOVE WS-FIELD(4) TO WS-TMP-X60
154400         PERFORM P660-CLEAN-REF THRU P660-EXIT
154500         IF WS-CLEAN-REF-LEN >= 4
154600             MOVE WS-CLEAN-REF(1:4) TO WRK-ATM-REF
154700             GO TO P401-EXIT
154800         END-IF
154900     END-IF.
155000     MOVE "0000" TO WRK-ATM-REF.
155100 P401-EXIT.
155200     EXIT.
155300*    12 DIGITS FOLLOWED BY "DB" OR "LC" (OPTIONALLY MORE       *
155400*    DIGITS) AT END OF LINE - VALUE / 100.                     *
155500 P402-FIND-UB-AMOUNT.
155600     MOVE ZERO TO WS-AMOUNT-NUMERIC.
155700     SET WS-SCAN-IX TO WS-LINE-LEN - 1.
155800 P402A-SCAN-BACK.
155900*    SCAN FROM THE END OF THE LINE BACKWARDS LOOKING FOR "DB"
156000*    (DEBIT) OR "LC" (LOCAL CURRENCY) IMMEDIATELY AFTER A
156100*    12-DIGIT AMOUNT - UNIONBANK TAGS THE TRANSACTION TYPE
156200*    RIGHT AGAINST THE AMOUNT WITH NO SEPARATOR.
156300     IF WS-SCAN-IX < 13
156400         GO TO P402-EXIT
156500     END-IF.
156600     IF (TXN-IN-LINE(WS-SCAN-IX:2) = "DB" OR "LC")
156700       AND TXN-IN-LINE(WS-SCAN-IX - 12:12) IS NUMERIC
156800         MOVE TXN-IN-LINE(WS-SCAN-IX - 12:12) TO
156900              WS-IMPLIED-DIGITS
157000         PERFORM P515-IMPLIED-DECIMAL-CONVERT THRU P515-EXIT
157100         GO TO P402-EXIT
157200     END-IF.
157300     SET WS-SCAN-IX DOWN BY 1.
157400     GO TO P402A-SCAN-BACK.
157500 P402-EXIT.
157600     EXIT.
157700*    "UB" + DIGITS + SPACES + 6 DIGITS -> REFORMAT XX/XX/XX.   *
157800 P403-FIND-UB-DATE.
157900     MOVE SPACES TO WRK-TRANS-DATE.
158000     SET WS-SCAN-IX TO 1.
158100 P403A-FIND-UB.
158200*    THE LITERAL "UB" MARKS THE START OF A RUN ID FIELD; THE
158300*    DATE FOLLOWS AFTER THAT ID'S DIGITS AND A RUN OF SPACES -
158400*    NEITHER THE ID LENGTH NOR THE SPACING IS FIXED, SO BOTH
158500*    ARE SKIPPED CHARACTER BY CHARACTER BELOW.
158600     IF WS-SCAN-IX > WS-LINE-LEN - 2
158700         GO TO P403-EXIT
158800     END-IF.
158900     IF TXN-IN-LINE(WS-SCAN-IX:2) = "UB"
159000         PERFORM P403B-SCAN-PAST-DIGITS THRU P403B-EXIT
159100         GO TO P403-EXIT
159200     END-IF.
159300     SET WS-SCAN-IX UP BY 1.
159400     GO TO P403A-FIND-UB.
159500 P403B-SCAN-PAST-DIGITS.
159600     SET WS-SCAN-IX2 TO WS-SCAN-IX + 2.
159700 P403C-SKIP-DIGITS.
159800     IF WS-SCAN-IX2 > WS-LINE-LEN
159900         GO TO P403B-EXIT
160000     END-IF.
160100     IF TXN-IN-LINE(WS-SCAN-IX2:1) IS NUMERIC
160200         SET WS-SCAN-IX2 UP BY 1
160300         GO TO P403C-SKIP-DIGITS
160400     END-IF.
160500*    DIGITS EXHAUSTED - NOW SKIP WHATEVER RUN OF BLANKS SITS
160600*    BETWEEN THE RUN ID AND THE DATE BEFORE TESTING FOR THE
160700*    6-DIGIT STAMP.
160800 P403D-SKIP-SPACES.
160900     IF WS-SCAN-IX2 > WS-LINE-LEN
161000         GO TO P403B-EXIT
161100     END-IF.
161200     IF TXN-IN-LINE(WS-SCAN-IX2:1) = SPACE
161300         SET WS-SCAN-IX2 UP BY 1
161400         GO TO P403D-SKIP-SPACES
161500     END-IF.
161600     IF TXN-IN-LINE(WS-SCAN-IX2:6) IS NUMERIC
161700         MOVE TXN-IN-LINE(WS-SCAN-IX2:2) TO WRK-TRANS-DATE(1:2)
161800         MOVE "/" TO WRK-TRANS-DATE(3:1)
161900         MOVE TXN-IN-LINE(WS-SCAN-IX2 + 2:2) TO
162000              WRK-TRANS-DATE(4:2)
162100         MOVE "/" TO WRK-TRANS-DATE(6:1)
162200         MOVE TXN-IN-LINE(WS-SCAN-IX2 + 4:2) TO
162300              WRK-TRANS-DATE(7:2)
162400     END-IF.
162500 P403B-EXIT.
162600     EXIT.
162700 P403-EXIT.
162800     EXIT.
162900*    SHORT CONTINUATION LINE - ATTACH TO THE OPEN GROUP, OR TO *
163000*    "NOREF" IF NONE IS OPEN YET.  NO AMOUNT/DATE EXTRACTED.   *
163100 P404-ATTACH-CONTINUATION.
163200*    A CONTINUATION LINE CARRIES NO REFERENCE OF ITS OWN - IT
163300*    BELONGS TO WHATEVER HEADER LINE CAME BEFORE IT.  IF THE
163400*    VERY FIRST LINE OF THE FILE IS SOMEHOW A SHORT ONE (A
163500*    TRUNCATED EXTRACT), THERE IS NO OPEN GROUP TO ATTACH TO
163600*    AND THE LINE FALLS INTO THE CATCH-ALL "NOREF" BUCKET.
163700     IF UB-GROUP-IS-OPEN
163800         MOVE WS-CURRENT-ATM-REF TO WRK-ATM-REF
163900     ELSE
164000         MOVE "NOREF" TO WRK-ATM-REF
164100     END-IF.
164200     MOVE ZERO TO WRK-AMOUNT.
164300     MOVE SPACES TO WRK-TRANS-DATE.
164400     IF TXN-IN-LINE = WS-UB-LAST-LINE
164500         GO TO P404-EXIT
164600     END-IF.
164700     MOVE TXN-IN-LINE TO WS-UB-LAST-LINE.
164800     PERFORM P420-WRITE-WORK-RECORD THRU P420-EXIT.
164900 P404-EXIT.
165000     EXIT.
165100***************************************************************
165200*    P410  ROB - SPLIT BY PIPE, THEN EACH PART BY CARET,       *
165300*    EMPTIES DROPPED (P649-COMPACT-FIELDS).  REF=FLD4 FIRST    *
165400*    4 CHARS (LENGTH >= 4 REQUIRED, NO DIGIT CLEAN), AMT=FLD6  *
165500*    DECIMAL, DATE=FLD0 AS-IS.                                 *
165600***************************************************************
165700 P410-PARSE-ROB.
165800*    ROB IS THE ONE MODE WITH TWO DELIMITERS IN PLAY AT ONCE -
165900*    THE LINE SPLITS ON PIPE FIRST, BUT SOME OF THOSE PIPE-
166000*    SEPARATED PARTS THEMSELVES CONTAIN A CARET-SEPARATED
166100*    SUB-LIST, SO BOTH CHARACTERS ARE HANDED TO ONE UNSTRING
166200*    AND THE RESULT IS COMPACTED BELOW TO DROP THE EMPTIES
166300*    THAT LEAVES BEHIND.
166400     UNSTRING TXN-IN-LINE DELIMITED BY "|" OR "^"
166500         INTO WS-FIELD(1)  WS-FIELD(2)  WS-FIELD(3)
166600              WS-FIELD(4)  WS-FIELD(5)  WS-FIELD(6)
166700              WS-FIELD(7)  WS-FIELD(8)  WS-FIELD(9)
166800              WS-FIELD(10) WS-FIELD(11) WS-FIELD(12)
166900         TALLYING IN WS-FIELD-COUNT.
167000     PERFORM P649-COMPACT-FIELDS THRU P649-EXIT.
167100     IF WS-CFIELD-COUNT < 7
167200*        NOT ENOUGH SURVIVING FIELDS AFTER COMPACTING TO REACH
167300*        THE AMOUNT FIELD AT INDEX 7 - NOTHING WORTH WRITING.
167400         ADD 1 TO WS-LINES-REJECTED
167500         GO TO P305-EXIT
167600     END-IF.
167700     IF WS-CFIELD(5)(1:4) = SPACES
167800*        REF FIELD ITSELF CAME BACK BLANK - UNLIKE MOST OTHER
167900*        MODES THIS ONE HAS NO DIGIT-CLEAN OR GENERIC FALLBACK,
168000*        ROB'S FEED HAS NEVER NEEDED ONE.
168100         ADD 1 TO WS-LINES-REJECTED
168200         GO TO P305-EXIT
168300     END-IF.
168400     MOVE WS-CFIELD(5)(1:4) TO WRK-ATM-REF.
168500     MOVE WS-CFIELD(7) TO WS-RAW-AMOUNT-TEXT.
168600     PERFORM P510-DECIMAL-CONVERT THRU P510-EXIT.
168700     MOVE WS-AMOUNT-NUMERIC TO WRK-AMOUNT.
168800     MOVE WS-CFIELD(1) TO WRK-TRANS-DATE.
168900     PERFORM P420-WRITE-WORK-RECORD THRU P420-EXIT.
169000     GO TO P305-EXIT.
169100***************************************************************
169200*    P420  WRITE ONE RMT-WORK-RECORD.  SETS WRK-DATE-SWITCH   *
169300*    SO REMIT02 DOES NOT HAVE TO RE-TEST BLANKS (CR-0233).    *
169400***************************************************************
169500 P420-WRITE-WORK-RECORD.
169600*    SOME MODES (BANCNET IN PARTICULAR) NEVER CARRY A USABLE
169700*    TRANSACTION DATE ON THE LINE ITSELF - REMIT02 DERIVES ONE
169800*    FROM THE RUN CONTROL CARD IN THAT CASE.  THE SWITCH BELOW
169900*    IS SET HERE, ONCE, SO REMIT02 CAN JUST TEST A FLAG INSTEAD
170000*    OF RE-TESTING WRK-TRANS-DATE FOR SPACES ON EVERY RECORD
170100*    IT READS (CR-0233).
170200     IF WRK-TRANS-DATE = SPACES
170300         SET WRK-DATE-IS-BLANK TO TRUE
170400     ELSE
170500         SET WRK-DATE-PRESENT TO TRUE
170600     END-IF.
170700     WRITE RMT-WORK-RECORD.
170800     ADD 1 TO WS-LINES-ACCEPTED.
170900 P420-EXIT.
171000     EXIT.
171100***************************************************************
171200*    P510  DECIMAL CONVERT - WS-RAW-AMOUNT-TEXT HOLDS A       *
171300*    COMMA-GROUPED DECIMAL NUMBER.  STRIP COMMAS AND THE      *
171400*    DECIMAL POINT ITSELF INTO A PURE DIGIT STRING, REMEMBER  *
171500*    HOW MANY DIGITS FOLLOWED THE POINT, THEN APPLY THE       *
171600*    ROUNDING RULE: 4 DECIMAL DIGITS ROUND HALF UP TO 2, 1    *
171700*    DECIMAL DIGIT IS ZERO-PADDED TO 2.  NO FUNCTION NUMVAL   *
171800*    IS USED - THE DIGIT STRING IS MOVED DIRECTLY INTO A      *
171900*    NUMERIC WORKING FIELD, THE WAY CARD-IMAGE DIGITS HAVE     *
172000*    ALWAYS BEEN CONVERTED IN THIS SHOP.                       *
172100***************************************************************
172200 P510-DECIMAL-CONVERT.
172300     MOVE SPACES TO WS-AMOUNT-DIGITS.
172400     MOVE ZERO TO WS-AMOUNT-DIGITS-LEN WS-DEC-POINT-POS.
172500     MOVE "N" TO WS-AMOUNT-BAD-SW.
172600     SET WS-SCAN-IX TO 1.
172700*    WALK ALL 20 BYTES OF THE RAW AMOUNT FIELD ONE CHARACTER AT
172800*    A TIME - COMMAS AND SPACES ARE DROPPED OUTRIGHT, THE
172900*    DECIMAL POINT'S POSITION IS REMEMBERED BUT NOT COPIED, AND
173000*    EVERY DIGIT IS APPENDED TO THE GROWING PURE-DIGIT STRING.
173100 P511-STRIP-COMMAS.
173200     IF WS-SCAN-IX > 20
173300         GO TO P511-EXIT
173400     END-IF.
173500     IF WS-RAW-AMOUNT-TEXT(WS-SCAN-IX:1) = "," OR SPACE
173600         CONTINUE
173700     ELSE
173800       IF WS-RAW-AMOUNT-TEXT(WS-SCAN-IX:1) = "."
173900         IF WS-DEC-POINT-POS = ZERO
174000             MOVE WS-AMOUNT-DIGITS-LEN TO WS-DEC-POINT-POS
174100         END-IF
174200       ELSE
174300         IF WS-RAW-AMOUNT-TEXT(WS-SCAN-IX:1) IS NUMERIC
174400           ADD 1 TO WS-AMOUNT-DIGITS-LEN
174500           MOVE WS-RAW-AMOUNT-TEXT(WS-SCAN-IX:1) TO
174600                WS-AMOUNT-DIGITS(WS-AMOUNT-DIGITS-LEN:1)
174700         END-IF
174800       END-IF
174900     END-IF.
175000     SET WS-SCAN-IX UP BY 1.
175100     GO TO P511-STRIP-COMMAS.
175200 P511-EXIT.
175300     EXIT.
175400 P510-EXIT.
175500     IF WS-AMOUNT-DIGITS-LEN = ZERO
175600         SET AMOUNT-IS-BAD TO TRUE
175700         PERFORM P290-WARN-BAD-AMOUNT THRU P290-EXIT
175800         GO TO P510-FINAL-EXIT
175900     END-IF.
176000*    WITH NO DECIMAL POINT SEEN, THE DIGIT STRING IS ALREADY A
176100*    WHOLE-PESO AMOUNT - MOVE IT STRAIGHT IN AND LEAVE.
176200     MOVE ZERO TO WS-AMOUNT-NUMERIC.
176300     MOVE WS-AMOUNT-DIGITS(1:WS-AMOUNT-DIGITS-LEN) TO
176400          WS-AMOUNT-NUMERIC.
176500     IF WS-DEC-POINT-POS = ZERO
176600         GO TO P510-FINAL-EXIT
176700     END-IF.
176800*    WS-TMP-LEN IS THE COUNT OF DIGITS THAT FOLLOWED THE POINT -
176900*    EACH FEED ROUNDS OR TRUNCATES DIFFERENTLY DEPENDING ON HOW
177000*    MANY DECIMAL PLACES IT CARRIES, SO THE RIGHT BUILDER
177100*    PARAGRAPH IS PICKED BY THAT COUNT RATHER THAN BY MODE.
177200     COMPUTE WS-TMP-LEN =
177300             WS-AMOUNT-DIGITS-LEN - WS-DEC-POINT-POS.
177400     EVALUATE WS-TMP-LEN
177500         WHEN 4
177600             PERFORM P512-BUILD-FROM-4-DEC THRU P512-EXIT
177700         WHEN 1
177800             PERFORM P513-BUILD-FROM-1-DEC THRU P513-EXIT
177900         WHEN 2
178000             PERFORM P514-BUILD-FROM-2-DEC THRU P514-EXIT
178100         WHEN OTHER
178200*            3 OR MORE-THAN-4 DECIMAL DIGITS HAS NEVER SHOWN UP
178300*            ON A REAL FEED - TREAT IT THE SAME AS THE ORDINARY
178400*            2-DECIMAL CASE RATHER THAN ADD A PARAGRAPH FOR A
178500*            SHAPE NO BANK HAS EVER SENT.
178600             PERFORM P514-BUILD-FROM-2-DEC THRU P514-EXIT
178700     END-EVALUATE.
178800 P510-FINAL-EXIT.
178900     EXIT.
179000*    THE WHOLE DIGIT STRING (NO DECIMAL POINT) WAS ALREADY     *
179100*    MOVED TO WS-AMOUNT-NUMERIC AS A PLAIN INTEGER ABOVE - NOW *
179200*    DIVIDE BY THE RIGHT POWER OF TEN FOR WHERE THE POINT WAS. *
179300*    4-DECIMAL AMOUNT - ROUND HALF UP TO 2.
179400 P512-BUILD-FROM-4-DEC.
179500     COMPUTE WS-AMOUNT-NUMERIC ROUNDED =
179600             WS-AMOUNT-NUMERIC / 100.
179700 P512-EXIT.
179800     EXIT.
179900*    1-DECIMAL AMOUNT - ZERO-PAD TO 2 (MULTIPLY THE TENTHS     *
180000*    VALUE BY 10 TO LAND ON HUNDREDTHS, THEN DIVIDE BY 100).
180100 P513-BUILD-FROM-1-DEC.
180200     COMPUTE WS-AMOUNT-NUMERIC =
180300             WS-AMOUNT-NUMERIC * 10 / 100.
180400 P513-EXIT.
180500     EXIT.
180600*    ALREADY AT 2 DECIMALS - DIVIDE BY 100 TO PLACE THE POINT. *
180700 P514-BUILD-FROM-2-DEC.
180800     COMPUTE WS-AMOUNT-NUMERIC = WS-AMOUNT-NUMERIC / 100.
180900 P514-EXIT.
181000     EXIT.
181100***************************************************************
181200*    P515  IMPLIED-DECIMAL CONVERT - WS-IMPLIED-DIGITS HOLDS  *
181300*    A PURE DIGIT STRING WHOSE VALUE IS IN CENTAVOS (METRO-    *
181400*    BANK, UNIONBANK, SM, BANCNET ALL CARRY AMOUNTS THIS WAY). *
181500*    DIVIDE BY 100 TO GET PESOS AND CENTAVOS.                  *
181600***************************************************************
181700 P515-IMPLIED-DECIMAL-CONVERT.
181800     MOVE ZERO TO WS-IMPLIED-AMOUNT.
181900     MOVE WS-IMPLIED-DIGITS TO WS-IMPLIED-AMOUNT.
182000     PERFORM P516-RIGHT-SHIFT-TWO THRU P516-EXIT.
182100 P515-EXIT.
182200     EXIT.
182300*    THE DIGIT STRING WAS MOVED AS A PLAIN INTEGER (SEE THE    *
182400*    NOTE AT P510) SO DIVIDING BY 100 LANDS THE LAST TWO       *
182500*    DIGITS AS CENTAVOS, EXACTLY AS THE SOURCE CHANNEL MEANT.  *
182600 P516-RIGHT-SHIFT-TWO.
182700     COMPUTE WS-AMOUNT-NUMERIC = WS-IMPLIED-AMOUNT / 100.
182800 P516-EXIT.
182900     EXIT.
183000***************************************************************
183100*    P600  FIND-SUBSTRING - IS WS-TMP-X60-2 PRESENT ANYWHERE  *
183200*    IN WS-TMP-X60?  RETURNS THE 1-ORIGIN POSITION IN          *
183300*    WS-FOUND-POS, ZERO IF NOT FOUND.  SHARED BY THE FILE-     *
183400*    NAME CLASSIFIER (P210) AND THE CLEAN-REF HELPER (P660).   *
183500***************************************************************
183600 P600-FIND-SUBSTRING.
183700     MOVE ZERO TO WS-FOUND-POS.
183800     PERFORM P610-MEASURE-NEEDLE THRU P610-EXIT.
183900*    AN EMPTY NEEDLE CANNOT BE FOUND - TREAT IT AS A MISS
184000*    RATHER THAN LETTING THE SCAN BELOW MATCH EVERY POSITION.
184100     IF WS-TMP-LEN = ZERO
184200         GO TO P600-EXIT
184300     END-IF.
184400     SET WS-SCAN-IX TO 1.
184500*    BRUTE-FORCE LEFT-TO-RIGHT SCAN - THE FILENAMES AND
184600*    HEADER LINES THIS ROUTINE IS RUN AGAINST ARE AT MOST 60
184700*    BYTES, SO THERE IS NO CALL FOR A FANCIER SEARCH ALGORITHM.
184800*    THE UPPER BOUND KEEPS THE COMPARE FROM WALKING PAST THE
184900*    END OF THE 60-BYTE HAYSTACK WHEN THE NEEDLE IS LONG.
185000 P611-SCAN.
185100     IF WS-SCAN-IX > 60 - WS-TMP-LEN + 1
185200         GO TO P600-EXIT
185300     END-IF.
185400     IF WS-TMP-X60(WS-SCAN-IX:WS-TMP-LEN) =
185500        WS-TMP-X60-2(1:WS-TMP-LEN)
185600         MOVE WS-SCAN-IX TO WS-FOUND-POS
185700         GO TO P600-EXIT
185800     END-IF.
185900     SET WS-SCAN-IX UP BY 1.
186000     GO TO P611-SCAN.
186100 P600-EXIT.
186200     EXIT.
186300*    HOW MANY NON-BLANK CHARACTERS ARE IN WS-TMP-X60-2?        *
186400 P610-MEASURE-NEEDLE.
186500     MOVE 60 TO WS-TMP-LEN.
186600 P610A-BACK-OVER-BLANKS.
186700     IF WS-TMP-LEN = ZERO
186800         GO TO P610-EXIT
186900     END-IF.
187000     IF WS-TMP-X60-2(WS-TMP-LEN:1) = SPACE
187100         SUBTRACT 1 FROM WS-TMP-LEN
187200         GO TO P610A-BACK-OVER-BLANKS
187300     END-IF.
187400 P610-EXIT.
187500     EXIT.
187600***************************************************************
187700*    P645  CLEAR THE PER-LINE SPLIT-FIELD TABLES BEFORE EACH   *
187800*    NEW TRANSACTION LINE IS PARSED.                           *
187900***************************************************************
188000*    WITHOUT THIS RESET A SHORT LINE COULD INHERIT A STRAY
188100*    FIELD VALUE LEFT OVER FROM THE PREVIOUS, LONGER LINE -
188200*    THE TABLE IS SIZED FOR THE WIDEST MODE (ROB'S TWO-LEVEL
188300*    SPLIT), SO EVERY OTHER MODE LEAVES TRAILING SLOTS UNUSED
188400*    AND THOSE MUST COME BACK BLANK EVERY TIME.
188500 P645-CLEAR-FIELDS.
188600     MOVE SPACES TO WS-FIELD-TABLE.
188700     MOVE SPACES TO WS-CFIELD-TABLE.
188800     MOVE ZERO TO WS-FIELD-COUNT WS-CFIELD-COUNT WS-HINT-IX.
188900 P645-EXIT.
189000     EXIT.
189100***************************************************************
189200*    P649  COMPACT WS-FIELD INTO WS-CFIELD, DROPPING EMPTY     *
189300*    SLOTS LEFT BY ROB'S TWO-LEVEL "|" THEN "^" SPLIT.         *
189400***************************************************************
189500 P649-COMPACT-FIELDS.
189600     MOVE ZERO TO WS-CFIELD-COUNT.
189700     SET WS-FIELD-IX TO 1.
189800*    ROB SPLITS FIRST ON "|" AND THEN EACH PIPE SEGMENT AGAIN
189900*    ON "^" (P404/P410), SO A SHORT SEGMENT LEAVES HOLES IN
190000*    WS-FIELD-TABLE WHERE A LOWER-LEVEL SUB-SPLIT NEVER FIRED.
190100*    THIS PASS SQUEEZES THOSE HOLES OUT SO THE REST OF THE
190200*    PROGRAM CAN TREAT WS-CFIELD AS A DENSE, GAP-FREE LIST.
190300 P649A-COPY-NONBLANK.
190400     IF WS-FIELD-IX > WS-FIELD-COUNT
190500         GO TO P649-EXIT
190600     END-IF.
190700     IF WS-FIELD(WS-FIELD-IX) NOT = SPACES
190800         ADD 1 TO WS-CFIELD-COUNT
190900         MOVE WS-FIELD(WS-FIELD-IX) TO
191000              WS-CFIELD(WS-CFIELD-COUNT)
191100     END-IF.
191200     SET WS-FIELD-IX UP BY 1.
191300     GO TO P649A-COPY-NONBLANK.
191400 P649-EXIT.
191500     EXIT.
191600***************************************************************
191700*    P660  CLEAN-REF - KEEP ONLY DIGIT CHARACTERS OF           *
191800*    WS-TMP-X60, REQUIRE AT LEAST 4, RESULT IN WS-CLEAN-REF.   *
191900*    USED WHEREVER A MODE'S REFERENCE FIELD COMES THROUGH WITH *
192000*    DASHES, SPACES OR STRAY LETTERS MIXED IN WITH THE DIGITS  *
192100*    THE DOWNSTREAM RECONCILIATION JOB ACTUALLY KEYS ON.       *
192200***************************************************************
192300 P660-CLEAN-REF.
192400     MOVE SPACES TO WS-CLEAN-REF.
192500     MOVE ZERO TO WS-CLEAN-REF-LEN.
192600     SET WS-SCAN-IX TO 1.
192700*    18 DIGITS IS MORE THAN ANY REFERENCE NUMBER THIS PROGRAM
192800*    HAS EVER SEEN - THE CAP JUST KEEPS A GARBLED LINE FROM
192900*    OVERRUNNING WS-CLEAN-REF'S PIC CLAUSE.
193000 P661-COPY-DIGITS.
193100     IF WS-SCAN-IX > 60 OR WS-CLEAN-REF-LEN >= 18
193200         GO TO P660-EXIT
193300     END-IF.
193400     IF WS-TMP-X60(WS-SCAN-IX:1) IS NUMERIC
193500         ADD 1 TO WS-CLEAN-REF-LEN
193600         MOVE WS-TMP-X60(WS-SCAN-IX:1) TO
193700              WS-CLEAN-REF(WS-CLEAN-REF-LEN:1)
193800     END-IF.
193900     SET WS-SCAN-IX UP BY 1.
194000     GO TO P661-COPY-DIGITS.
194100 P660-EXIT.
194200     EXIT.
194300***************************************************************
194400*    P690  MEASURE THE USED LENGTH OF TXN-IN-LINE (TRAILING    *
194500*    BLANKS TRIMMED) INTO WS-LINE-LEN.  SEVERAL OF THE P3NN     *
194600*    SPLIT PARAGRAPHS NEED TO KNOW WHERE THE REAL DATA ENDS SO  *
194700*    A TRAILING-DATE OR TRAILING-REFERENCE SCAN DOES NOT WALK   *
194800*    OFF INTO THE BLANK PADDING OF THE 300-BYTE RECORD.         *
194900***************************************************************
195000 P690-LINE-LENGTH.
195100     MOVE 300 TO WS-LINE-LEN.
195200*    WORK BACKWARD FROM THE FIXED 300-BYTE RECORD LENGTH
195300*    UNTIL A NON-BLANK BYTE IS FOUND - CHEAPER THAN SCANNING
195400*    FORWARD SINCE MOST LINES ARE WELL UNDER 300 BYTES OF
195500*    ACTUAL CONTENT AND THE PADDING IS ALWAYS AT THE TAIL.
195600 P691-BACK-OVER-BLANKS.
195700     IF WS-LINE-LEN = ZERO
195800         GO TO P690-EXIT
195900     END-IF.
196000     IF TXN-IN-LINE(WS-LINE-LEN:1) = SPACE
196100         SUBTRACT 1 FROM WS-LINE-LEN
196200         GO TO P691-BACK-OVER-BLANKS
196300     END-IF.
196400 P690-EXIT.
196500     EXIT.
196600***************************************************************
196700*    P900  END OF RUN - CLOSE BOTH FILES AND DISPLAY THE LINE   *
196800*    COUNTS THE NIGHTLY JOB LOG IS SCRAPED FOR.  OPERATIONS     *
196900*    WATCHES "LINES REJECTED" AND "BAD AMOUNT COUNT" - A RUN    *
197000*    THAT REJECTS MORE THAN A HANDFUL OF LINES USUALLY MEANS    *
197100*    THE BANK CHANGED ITS FILE LAYOUT AGAIN WITHOUT TELLING US. *
197200***************************************************************
197300 P900-FINISH.
197400     CLOSE TXN-IN.
197500     CLOSE WORK-OUT.
197600     DISPLAY "REMIT01 - LINES READ      = " WS-LINES-READ.
197700     DISPLAY "REMIT01 - LINES ACCEPTED  = " WS-LINES-ACCEPTED.
197800     DISPLAY "REMIT01 - LINES REJECTED  = " WS-LINES-REJECTED.
197900     DISPLAY "REMIT01 - BAD AMOUNT COUNT= " WS-BAD-AMOUNT-COUNT.
198000*    DEBUG DISPLAYS (WS-DEBUG-SWITCH-ON, DRIVEN OFF UPSI-0 IN
198100*    THE ENVIRONMENT DIVISION) ARE LEFT IN PLACE FOR WHOEVER
198200*    GETS THE 2AM CALL WHEN A NEW BANK FEED STARTS REJECTING
198300*    EVERY LINE - TURN THE SWITCH ON AND RERUN RATHER THAN
198400*    ADDING TEMPORARY DISPLAYS AND RECOMPILING UNDER PRESSURE.
198500     IF WS-DEBUG-SWITCH-ON
198600         DISPLAY "REMIT01 - DEBUG RUN COMPLETE FOR MODE "
198700                 RMTC-PAYMENT-MODE
198800     END-IF.
198900 P900-EXIT.
199000     EXIT.
