000100*****************************************************************
000200*    RMTMODES  -  CANONICAL PAYMENT-MODE KEYWORD TABLE          *
000300*    WORKING-STORAGE ONLY.  LOADED ONCE AT START OF RUN BY      *
000400*    REMIT01 PARAGRAPH P110-LOAD-MODE-TABLE.  13 CANONICAL      *
000500*    MODES; ONLY 11 ARE VALID FOR AN ACTUAL BATCH RUN (SEE      *
000600*    MODE-IS-BATCH-VALID) - BAYADCENTER AND PERALINK ARE        *
000700*    RECOGNISED BY THE CLASSIFIER BUT CARRY NO SPLIT RULE.      *
000800*****************************************************************
000900*  MAINT HISTORY
001000*  DATE      BY    TICKET     DESCRIPTION
001100*  --------  ----  ---------  ----------------------------------
001200*  88/01/07  RFM   CR-0140    ORIGINAL 9-MODE TABLE              CR-0140
001300*  94/08/19  RFM   CR-0355    ADDED ECPAY, PERALINK, BANCNET,    CR-0355
001400*                             ROBINSONS/ROB - TABLE NOW 13 MODES
001500*****************************************************************
001600 01  WS-MODE-TABLE.
001700     03  WS-MODE-COUNT              PIC 9(02) COMP VALUE 13.
001800     03  WS-MODE-ENTRY OCCURS 13 TIMES
001900                       INDEXED BY WS-MODE-IX.
002000         05  MODE-CODE               PIC X(10).
002100         05  MODE-VALID-FOR-BATCH    PIC X(01).
002200             88  MODE-IS-BATCH-VALID VALUE "Y".
002300         05  MODE-KEYWORD-COUNT      PIC 9(01) COMP.
002400         05  MODE-KEYWORD OCCURS 4 TIMES
002500                          INDEXED BY MODE-KW-IX.
002600             07  MODE-KEYWORD-TEXT    PIC X(30).
002700         05  FILLER                  PIC X(05).
