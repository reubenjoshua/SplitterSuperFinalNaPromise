000100*****************************************************************
000200*    RMTWORK  -  TRANSACTION WORK RECORD                       *
000300*    ONE RECORD PER ACCEPTED INPUT LINE.  WRITTEN BY REMIT01   *
000400*    (THE SPLITTER ENGINE) AND READ BY REMIT02 (THE REPORT     *
000500*    BUILDER) SO THE TWO STEPS NEVER HAVE TO RE-PARSE A LINE.  *
000600*****************************************************************
000700*  MAINT HISTORY
000800*  DATE      BY    TICKET     DESCRIPTION
000900*  --------  ----  ---------  ----------------------------------
001000*  87/02/11  RFM   CR-0114    ORIGINAL LAYOUT - 5 FIELDS         CR-0114
001100*  91/09/23  RFM   CR-0233    ADDED DATE-PRESENT SWITCH SO THE   CR-0233
001200*                             REPORT STEP DOES NOT RE-TEST BLANKS
001300*  98/11/30  RFM   Y2K-0007   RUN-DATE SUB-GROUP WIDENED TO      Y2K0007
001400*                             4-DIGIT YEAR
001500*****************************************************************
001600 01  RMT-WORK-RECORD.
001700     03  WRK-PAYMENT-MODE           PIC X(10).
001800     03  WRK-ATM-REF                PIC X(04).
001900     03  WRK-AMOUNT                 PIC S9(09)V99.
002000     03  WRK-AMOUNT-DISPLAY REDEFINES WRK-AMOUNT
002100                                    PIC X(11).
002200     03  WRK-TRANS-DATE             PIC X(10).
002300     03  WRK-DATE-SWITCH            PIC X(01).
002400         88  WRK-DATE-PRESENT       VALUE "Y".
002500         88  WRK-DATE-IS-BLANK      VALUE "N".
002600     03  WRK-RUN-DATE.
002700         05  WRK-RUN-YEAR           PIC 9(04).
002800         05  WRK-RUN-MONTH          PIC 9(02).
002900         05  WRK-RUN-DAY            PIC 9(02).
003000     03  WRK-RAW-LINE               PIC X(300).
003100     03  FILLER                     PIC X(09).
