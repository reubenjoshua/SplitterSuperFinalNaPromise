
000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    REMIT02.
000300 AUTHOR.        R-DELACRUZ.
000400 INSTALLATION.  WATER DISTRICT DATA CENTER.
000500 DATE-WRITTEN.  02/18/87.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800***************************************************************
000900*   REMIT02  -  PAYMENT REMITTANCE SPLITTER - REPORT STEP      *
001000*   READS THE RMTWORK FILE REMIT01 LEFT BEHIND, GROUPS THE     *
001100*   ACCEPTED LINES BY THEIR 4-DIGIT ATM-REFERENCE, AND WRITES  *
001200*   THE OVERALL SUMMARY CSV PLUS ONE RAW-LINE DETAIL FILE      *
001300*   PER GROUP.  ALWAYS RUN IMMEDIATELY AFTER REMIT01.          *
001400***************************************************************
001500*  MAINT HISTORY
001600*  DATE      BY         TICKET     DESCRIPTION
001700*  --------  ---------  ---------  --------------------------
001800*  87/02/18  R-DELACRUZ CR-0114    ORIGINAL - SUMMARY COUNT      CR-0114
001900*                                  AND TOTAL ONLY, NO BREAKDOWN  CR-0114
002000*  89/11/02  R-DELACRUZ CR-0187    ADDED ATM-REFERENCE           CR-0187
002100*                                  BREAKDOWN ROWS AND THE        CR-0187
002200*                                  PER-GROUP DETAIL FILES        CR-0187
002300*  91/09/23  E-SANTOS   CR-0233    SKIPS BLANK DATES USING THE   CR-0233
002400*                                  NEW WRK-DATE-SWITCH FLAG      CR-0233
002500*  93/05/02  E-SANTOS   CR-0318    GROUP TABLE RAISED TO 300     CR-0318
002600*                                  ENTRIES, ADDED THE SORTED     CR-0318
002700*                                  DATE-LIST COLUMN              CR-0318
002800*  96/02/28  M-TAN      CR-0390    CEBUANA DATE IS NOW LAST-     CR-0390
002900*                                  ONE-WINS, BANCNET DATE IS     CR-0390
003000*                                  DERIVED FROM THE RAW LINE     CR-0390
003100*  98/11/30  M-TAN      Y2K-0007   SUMMARY HEADER RUN-DATE       Y2K0007
003200*                                  WIDENED TO 4-DIGIT YEAR       Y2K0007
003300*  01/04/19  J-REYES    CR-0420    GRAND TOTAL NOW CARRIES THE   CR-0420
003400*                                  PESO SIGN PER FINANCE'S       CR-0420
003500*                                  NEW REPORT-STYLE STANDARD     CR-0420
003600*  02/06/11  J-REYES    CR-0441    DETAIL FILENAME NOW PULLS     CR-0441
003700*                                  THE AREA CODE FROM THE        CR-0441
003800*                                  CONTROL CARD, NOT A JCL       CR-0441
003900*                                  OVERRIDE CARD (SEE REMIT01)   CR-0441
004000***************************************************************
004100***************************************************************
004200*    ENVIRONMENT DIVISION - SAME C01/TOP-OF-FORM HABIT AS      *
004300*    REMIT01 EVEN THOUGH THIS STEP ALSO PRINTS NOTHING.  THE   *
004400*    CLASS TEST HERE IS NARROWER THAN REMIT01'S - ONLY DIGITS, *
004500*    NO COMMA OR POINT - BECAUSE THE ONLY PLACE THIS STEP      *
004600*    TESTS A CHARACTER CLASS IS THE ATM-REF VALIDATION, WHICH  *
004700*    NEVER SEES A PUNCTUATED FIELD.  UPSI-0 MIRRORS REMIT01'S  *
004800*    OWN OPERATOR SWITCH FOR THE SAME DEBUG-DISPLAY PURPOSE.   *
004900***************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS WS-DIGIT-CHAR IS "0" THRU "9"
005500     UPSI-0 ON STATUS IS WS-DEBUG-SWITCH-ON
005600            OFF STATUS IS WS-DEBUG-SWITCH-OFF.
005700 INPUT-OUTPUT SECTION.
005800*    FOUR FILES, FOUR LOGICAL NAMES - DETAIL-OUT IS THE ONLY
005900*    ONE ASSIGNED DYNAMICALLY (TO A WORKING-STORAGE FIELD
006000*    RATHER THAN A LITERAL) SINCE P410 BUILDS A DIFFERENT
006100*    FILENAME FOR EVERY ATM-REF GROUP IN THE SAME RUN.
006200 FILE-CONTROL.
006300     SELECT RMT-CTL-FILE ASSIGN TO RMTCTL
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS IS FS-CTL.
006600     SELECT WORK-IN     ASSIGN TO RMTWORK
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS IS FS-WRK.
006900     SELECT SUMMARY-OUT ASSIGN TO RMTSUM
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS IS FS-SUM.
007200     SELECT DETAIL-OUT  ASSIGN TO WS-DETAIL-FILENAME
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS IS FS-DET.
007500 DATA DIVISION.
007600***************************************************************
007700*    FILE SECTION - RMT-CTL-FILE AND WORK-IN MIRROR REMIT01'S *
007800*    OWN FD ENTRIES (SAME RMTCTL/RMTWORK COPYBOOKS) SO BOTH    *
007900*    STEPS AGREE BYTE FOR BYTE ON WHAT WAS WRITTEN.  SUMMARY-  *
008000*    OUT AND DETAIL-OUT ARE BUILT HERE, NOT COPYBOOKS, SINCE   *
008100*    THEIR LAYOUTS ARE NOTHING BUT FLAT REPORT TEXT - A CSV    *
008200*    LINE AND A PASSED-THROUGH RAW TRANSACTION LINE.           *
008300***************************************************************
008400 FILE SECTION.
008500 FD  RMT-CTL-FILE
008600     LABEL RECORD IS STANDARD.
008700     COPY RMTCTL.
008800 FD  WORK-IN
008900     LABEL RECORD IS STANDARD.
009000     COPY RMTWORK.
009100*    SUMMARY-LINE-TEXT IS WIDE ENOUGH FOR THE LONGEST CSV ROW
009200*    P300/P310 BUILD (TITLE ROW, GRAND-TOTAL ROW, OR A
009300*    BREAKDOWN ROW WITH A FULL 60-DATE LIST STRUNG TOGETHER).
009400 FD  SUMMARY-OUT
009500     LABEL RECORD IS STANDARD.
009600 01  SUMMARY-LINE-REC.
009700     03  SUMMARY-LINE-TEXT    PIC X(200).
009800     03  FILLER               PIC X(03).
009900*    DETAIL-LINE-TEXT MATCHES TXN-IN-LINE'S 300-BYTE WIDTH IN
010000*    REMIT01 - THE RAW LINE IS COPIED THROUGH UNCHANGED, SO
010100*    THE OUTPUT RECORD CAN NEVER BE NARROWER THAN THE SOURCE.
010200 FD  DETAIL-OUT
010300     LABEL RECORD IS STANDARD.
010400 01  DETAIL-LINE-REC.
010500     03  DETAIL-LINE-TEXT     PIC X(300).
010600     03  FILLER               PIC X(05).
010700 WORKING-STORAGE SECTION.
010800     COPY RMTGROUP.
010900*    SCRATCH ITEMS BELOW ARE 77-LEVEL, SAME AS REMIT01'S OWN
011000*    WORKING-STORAGE - KEEP THE TWO PROGRAMS' HABITS IN STEP.
011100*    FILE-STATUS BYTES - ONE PER FD, CHECKED AFTER EVERY OPEN.
011200 77  FS-CTL                  PIC XX.
011300 77  FS-WRK                  PIC XX.
011400 77  FS-SUM                  PIC XX.
011500 77  FS-DET                  PIC XX.
011600*    UPSI-0 DEBUG SWITCH VALUES AND THE WORK-FILE EOF FLAG.
011700 77  WS-DEBUG-SWITCH-ON      PIC X VALUE "N".
011800 77  WS-DEBUG-SWITCH-OFF     PIC X VALUE "Y".
011900 77  WS-EOF-WRK              PIC X VALUE "N".
012000     88  WRK-AT-EOF          VALUE "Y".
012100*    RUN-LEVEL COUNTERS DISPLAYED BY P900 AT END OF JOB.
012200 77  WS-LINES-READ           PIC 9(07) COMP VALUE ZERO.
012300 77  WS-GRAND-TXN-COUNT      PIC 9(09) COMP VALUE ZERO.
012400*    BUBBLE-SORT BOOKKEEPING FOR P210 (PASS NUMBER, SWAP CELL).
012500 77  WS-SORT-PASS            PIC 9(02) COMP VALUE ZERO.
012600 77  WS-DATE-SWAP            PIC X(10) VALUE SPACES.
012700*    GENERAL-PURPOSE SCAN SUBSCRIPT AND LENGTH HOLDER SHARED BY
012800*    P335/P340/P620/P690 - NONE OF THESE PARAGRAPHS CALL EACH
012900*    OTHER, SO REUSING ONE 77-LEVEL PAIR NEVER CLOBBERS A VALUE
013000*    A CALLER STILL NEEDS.
013100 77  WS-LINE-LEN             PIC 9(03) COMP VALUE ZERO.
013200 77  WS-SCAN-IX              PIC 9(03) COMP VALUE ZERO.
013300*    DETAIL-FILE NAME AND THE TRIMMED-MODE WORK AREA IT IS BUILT
013400*    FROM (P410, P340).
013500 77  WS-DETAIL-FILENAME      PIC X(40) VALUE SPACES.
013600 77  WS-TRIMMED-MODE         PIC X(10) VALUE SPACES.
013700 77  WS-TRIMMED-MODE-LEN     PIC 9(02) COMP VALUE ZERO.
013800*    GENERIC RIGHT-TRIM SCRATCH FOR P620, FED BY WHICHEVER PIC Z
013900*    EDIT FIELD THE CALLER MOVES INTO WS-EDIT-SOURCE FIRST.
014000 77  WS-EDIT-SOURCE          PIC X(20) VALUE SPACES.
014100 77  WS-TRIM-TEXT            PIC X(20) VALUE SPACES.
014200 77  WS-TRIM-LEN             PIC 9(02) COMP VALUE ZERO.
014300*    ACCUMULATES THE COMMA-SEPARATED DATE LIST FOR P330/P331 -
014400*    200 BYTES IS ROOM FOR ALL 60 POSSIBLE DATES AT 3 BYTES EACH
014500*    PLUS SEPARATORS, WITH SLACK LEFT OVER.
014600 77  WS-DATE-LIST-TEXT       PIC X(200) VALUE SPACES.
014700*    BANCNET-STYLE MM/DD/YY SCRATCH DATE BUILT BY P140.
014800 77  WS-BN-DATE              PIC X(10) VALUE SPACES.
014900*    DIGIT-RUN PARKING SPOT - SEE THE BANNER ABOVE P310 FOR WHY
015000*    THE TRIMMED TXN-COUNT TEXT HAS TO LIVE HERE INSTEAD OF IN
015100*    WS-TRIM-TEXT, WHICH P340 OVERWRITES ON THE VERY NEXT CALL.
015200 77  WS-DIGIT-RUN            PIC X(20) VALUE SPACES.
015300 77  WS-DIGIT-RUN-LEN        PIC 9(02) COMP VALUE ZERO.
015400*    ALPHA VIEWS BELOW LET THE DEBUG DISPLAYS IN P900 SHOW THE
015500*    RAW BYTES OF A FIELD WHEN A RUN LOOKS SUSPECT (SAME IDIOM
015600*    AS WS-CB-DATE-GROUP IN REMIT01).
015700 01  WS-GRAND-TOTAL-GROUP.
015800     03  WS-GRAND-AMOUNT      PIC S9(11)V99 VALUE ZERO.
015900     03  WS-GRAND-AMOUNT-X REDEFINES WS-GRAND-AMOUNT
016000                              PIC X(13).
016100     03  FILLER               PIC X(02).
016200 01  WS-BN-YYMMDD-GROUP.
016300     03  WS-BN-YYMMDD         PIC 9(06) VALUE ZERO.
016400     03  WS-BN-YYMMDD-X REDEFINES WS-BN-YYMMDD
016500                              PIC X(06).
016600     03  FILLER               PIC X(02).
016700 01  WS-GRAND-AMOUNT-GROUP.
016800     03  WS-GRAND-AMOUNT-EDIT PIC ZZ,ZZZ,ZZZ,ZZ9.99.
016900     03  FILLER               PIC X(04).
017000 01  WS-GROUP-AMOUNT-GROUP.
017100     03  WS-GROUP-AMOUNT-EDIT PIC ZZ,ZZZ,ZZZ,ZZ9.99.
017200     03  FILLER               PIC X(04).
017300 01  WS-TXN-COUNT-GROUP.
017400     03  WS-TXN-COUNT-EDIT    PIC ZZZZZZZ9.
017500     03  FILLER               PIC X(04).
017600***************************************************************
017700*    PROCEDURE DIVISION                                       *
017800***************************************************************
017900 PROCEDURE DIVISION.
018000*    FIVE STEPS, EACH A FULL PASS OF ITS OWN: BUILD THE GROUP
018100*    TABLE FROM RMTWORK (P110), SORT EACH GROUP'S DATE SET
018200*    (P200), WRITE THE CSV SUMMARY (P300), THEN RE-READ
018300*    RMTWORK ONCE PER GROUP TO SPLIT OUT THE DETAIL FILES
018400*    (P400).  THE GROUP TABLE ITSELF NEVER TOUCHES DISK - IT
018500*    LIVES ENTIRELY IN THE RMTGROUP WORKING-STORAGE COPYBOOK
018600*    FOR THE LIFE OF THE RUN.
018700 P000-MAINLINE.
018800     PERFORM P100-OPEN-FILES THRU P100-EXIT.
018900     PERFORM P110-BUILD-GROUPS THRU P110-EXIT
019000             UNTIL WRK-AT-EOF.
019100     PERFORM P200-SORT-GROUP-DATES THRU P200-EXIT.
019200     PERFORM P300-WRITE-SUMMARY THRU P300-EXIT.
019300     PERFORM P400-WRITE-DETAIL-FILES THRU P400-EXIT.
019400     PERFORM P900-FINISH THRU P900-EXIT.
019500     STOP RUN.
019600***************************************************************
019700*    P100  OPEN THE CONTROL CARD (FOR MODE/AREA, USED ONLY IN  *
019800*    THE DETAIL FILENAMES) AND THE WORK FILE REMIT01 WROTE.    *
019900***************************************************************
020000 P100-OPEN-FILES.
020100*    THE CONTROL CARD IS READ ONCE AND CLOSED RIGHT AWAY - THIS
020200*    STEP ONLY CARES ABOUT RMTC-PAYMENT-MODE AND RMTC-AREA-CODE
020300*    FOR BUILDING DETAIL FILENAMES AT P410, NOT THE RUN DATE
020400*    REMIT01 ALREADY STAMPED INTO EVERY WORK RECORD.
020500     OPEN INPUT RMT-CTL-FILE.
020600     IF FS-CTL NOT = "00"
020700         DISPLAY "REMIT02 - CANNOT OPEN RMTCTL - FS=" FS-CTL
020800         STOP RUN
020900     END-IF.
021000     READ RMT-CTL-FILE
021100         AT END
021200             DISPLAY "REMIT02 - CONTROL CARD FILE IS EMPTY"
021300             STOP RUN
021400     END-READ.
021500     CLOSE RMT-CTL-FILE.
021600     OPEN INPUT WORK-IN.
021700     IF FS-WRK NOT = "00"
021800         DISPLAY "REMIT02 - CANNOT OPEN RMTWORK - FS=" FS-WRK
021900         STOP RUN
022000     END-IF.
022100 P100-EXIT.
022200     EXIT.
022300***************************************************************
022400*    P110  PASS 1 - ONE WORK RECORD AT A TIME.  FIND OR CREATE *
022500*    ITS GROUP, ACCUMULATE COUNT/TOTAL, ADD THE DATE TO THE    *
022600*    GROUP'S DATE SET UNDER THE MODE'S OWN DATE RULE.          *
022700***************************************************************
022800 P110-BUILD-GROUPS.
022900*    WORK-IN IS LINE SEQUENTIAL, SO THIS IS A PLAIN READ LOOP -
023000*    P000-MAINLINE'S PERFORM UNTIL DRIVES THE REPETITION, NOT
023100*    ANY GO TO INSIDE THIS PARAGRAPH.
023200     READ WORK-IN
023300         AT END
023400             SET WRK-AT-EOF TO TRUE
023500         NOT AT END
023600             ADD 1 TO WS-LINES-READ
023700             PERFORM P120-ACCUMULATE-GROUP THRU P120-EXIT
023800     END-READ.
023900 P110-EXIT.
024000     EXIT.
024100*    EVERY ACCEPTED WORK RECORD ROLLS UP INTO EXACTLY ONE GROUP
024200*    (KEYED BY THE 4-CHARACTER ATM REFERENCE) AND INTO THE RUN
024300*    GRAND TOTALS - THE DATE HANDLING BELOW IS THE ONE PLACE
024400*    WHERE THE THREE MODE FAMILIES (NORMAL, CEBUANA, BANCNET)
024500*    DIVERGE (CR-0390).
024600 P120-ACCUMULATE-GROUP.
024700     PERFORM P125-FIND-OR-CREATE-GROUP THRU P125-EXIT.
024800     ADD 1 TO GRP-TXN-COUNT(WS-GROUP-IX).
024900     ADD WRK-AMOUNT TO GRP-TOTAL-AMOUNT(WS-GROUP-IX).
025000     ADD 1 TO WS-GRAND-TXN-COUNT.
025100     ADD WRK-AMOUNT TO WS-GRAND-AMOUNT.
025200     EVALUATE WRK-PAYMENT-MODE
025300         WHEN "CEBUANA"
025400*    CEBUANA'S OWN DATE FIELD REPLACES THE GROUP'S DATE SET
025500*    INSTEAD OF JOINING IT - SEE THE P130 BANNER FOR WHY.
025600             PERFORM P130-REPLACE-GROUP-DATE THRU P130-EXIT
025700         WHEN "BANCNET"
025800*    BANCNET CARRIES NO DATE OF ITS OWN (CR-0390) - DERIVE ONE
025900*    FROM THE RAW LINE BEFORE ADDING IT TO THE SET.
026000             PERFORM P140-DERIVE-BANCNET-DATE THRU P140-EXIT
026100             PERFORM P150-ADD-DATE-IF-NEW THRU P150-EXIT
026200         WHEN OTHER
026300*    EVERY OTHER MODE ADDS ITS OWN DATE TO THE GROUP'S DATE SET,
026400*    BUT ONLY WHEN REMIT01 ACTUALLY CARRIED ONE - WRK-DATE-
026500*    PRESENT IS THE SWITCH REMIT01 SETS AT ITS P420 (CR-0233),
026600*    SPARING THIS STEP A SEPARATE TEST OF WRK-TRANS-DATE FOR
026700*    SPACES.
026800             IF WRK-DATE-PRESENT
026900                 PERFORM P150-ADD-DATE-IF-NEW THRU P150-EXIT
027000             END-IF
027100     END-EVALUATE.
027200 P120-EXIT.
027300     EXIT.
027400*    LINEAR SEARCH OF THE GROUP TABLE BY ATM-REFERENCE; IF NOT  *
027500*    FOUND, OPEN A NEW GROUP AT THE END (ARRIVAL ORDER KEPT).  *
027600 P125-FIND-OR-CREATE-GROUP.
027700     SET WS-GROUP-IX TO 1.
027800*    THE GROUP TABLE IS NEVER SORTED BY REFERENCE - IT STAYS
027900*    IN FIRST-SEEN ORDER SO THE SUMMARY CSV'S BREAKDOWN SECTION
028000*    LISTS REFERENCES IN THE SAME ORDER THEY FIRST TURNED UP
028100*    IN THE TRANSACTION FILE, WHICH IS HOW THE REPORT HAS
028200*    ALWAYS READ SINCE CR-0187 ADDED IT.
028300 P125A-SCAN.
028400     IF WS-GROUP-IX > WS-GROUP-COUNT
028500         GO TO P125B-CREATE
028600     END-IF.
028700     IF GRP-ATM-REF(WS-GROUP-IX) = WRK-ATM-REF
028800         GO TO P125-EXIT
028900     END-IF.
029000     SET WS-GROUP-IX UP BY 1.
029100     GO TO P125A-SCAN.
029200*    NO EXISTING GROUP MATCHED - OPEN ONE, BUT ONLY IF THE
029300*    TABLE HAS ROOM.  300 GROUPS HAS BEEN PLENTY SINCE CR-0318
029400*    RAISED THE LIMIT FROM THE ORIGINAL 100; A RUN THAT HITS
029500*    THE CEILING LOGS THE DROPPED REFERENCE RATHER THAN
029600*    ABENDING THE WHOLE REPORT STEP OVER ONE STRAY REFERENCE.
029700 P125B-CREATE.
029800     IF WS-GROUP-COUNT >= 300
029900         DISPLAY "REMIT02 - GROUP TABLE FULL - REF IGNORED "
030000                 WRK-ATM-REF
030100         GO TO P125-EXIT
030200     END-IF.
030300     ADD 1 TO WS-GROUP-COUNT.
030400     SET WS-GROUP-IX TO WS-GROUP-COUNT.
030500     MOVE WRK-ATM-REF     TO GRP-ATM-REF(WS-GROUP-IX).
030600     MOVE WRK-PAYMENT-MODE TO GRP-PAYMENT-MODE(WS-GROUP-IX).
030700     MOVE ZERO TO GRP-TXN-COUNT(WS-GROUP-IX)
030800                  GRP-TOTAL-AMOUNT(WS-GROUP-IX)
030900                  GRP-DATE-COUNT(WS-GROUP-IX).
031000 P125-EXIT.
031100     EXIT.
031200*    CEBUANA - THE LAST DATE SEEN FOR THE GROUP WINS; THE SET   *
031300*    IS NOT ACCUMULATED, IT IS REPLACED EACH TIME (CR-0390).   *
031400 P130-REPLACE-GROUP-DATE.
031500*    A BLANK DATE ON A CEBUANA LINE LEAVES WHATEVER DATE THE
031600*    GROUP ALREADY HAD ALONE - REPLACING IT WITH BLANKS WOULD
031700*    LOSE INFORMATION THE PREVIOUS LINE ALREADY ESTABLISHED.
031800     IF WRK-DATE-IS-BLANK
031900         GO TO P130-EXIT
032000     END-IF.
032100     MOVE 1 TO GRP-DATE-COUNT(WS-GROUP-IX).
032200     MOVE WRK-TRANS-DATE TO GRP-DATE-TEXT(WS-GROUP-IX 1).
032300 P130-EXIT.
032400     EXIT.
032500*    FIRST 20 CHARS OF THE RAW LINE, LAST 6 OF THOSE ARE A      *
032600*    YYMMDD STAMP.  REPORT SHOWS IT AS DD/MM/2025 (CR-0390).   *
032700 P140-DERIVE-BANCNET-DATE.
032800     MOVE SPACES TO WRK-TRANS-DATE.
032900*    IF THE SIX BYTES AT THAT FIXED OFFSET ARE NOT ALL DIGITS,
033000*    THE LINE DOES NOT CARRY THE EXPECTED STAMP - LEAVE THE
033100*    DATE BLANK RATHER THAN BUILD A GARBAGE DATE STRING.
033200     IF WRK-RAW-LINE(15:6) IS NOT NUMERIC
033300         GO TO P140-EXIT
033400     END-IF.
033500     MOVE WRK-RAW-LINE(15:6) TO WS-BN-YYMMDD.
033600     MOVE SPACES TO WS-BN-DATE.
033700*    BANCNET'S OWN STAMP RUNS YYMMDD, BUT THIS SHOP HAS ALWAYS
033800*    SHOWN IT ON THE REPORT AS DAY-FIRST (DD/MM) WITH THE YEAR
033900*    FIXED AT 2025 RATHER THAN DERIVED FROM THE TWO-DIGIT
034000*    STAMP - BANCNET EXTRACTS HAVE NEVER CROSSED A YEAR
034100*    BOUNDARY WITHIN A SINGLE RUN, SO THIS HAS NEVER MATTERED.
034200     MOVE WRK-RAW-LINE(19:2) TO WS-BN-DATE(1:2).
034300     MOVE "/"                TO WS-BN-DATE(3:1).
034400     MOVE WRK-RAW-LINE(17:2) TO WS-BN-DATE(4:2).
034500     MOVE "/"                TO WS-BN-DATE(6:1).
034600     MOVE "2025"              TO WS-BN-DATE(7:4).
034700     MOVE WS-BN-DATE TO WRK-TRANS-DATE.
034800 P140-EXIT.
034900     EXIT.
035000*    ADD WRK-TRANS-DATE TO THE CURRENT GROUP'S DATE SET IF IT   *
035100*    IS NOT ALREADY THERE (SET SEMANTICS - NO DUPLICATES).     *
035200 P150-ADD-DATE-IF-NEW.
035300     IF WRK-TRANS-DATE = SPACES
035400         GO TO P150-EXIT
035500     END-IF.
035600*    60 DISTINCT DATES PER GROUP HAS NEVER BEEN REACHED IN
035700*    PRACTICE - A GROUP RUNNING LONGER THAN THAT JUST STOPS
035800*    GROWING ITS DATE LIST RATHER THAN OVERRUNNING THE TABLE.
035900     IF GRP-DATE-COUNT(WS-GROUP-IX) >= 60
036000         GO TO P150-EXIT
036100     END-IF.
036200     SET GRP-DATE-IX TO 1.
036300*    LINEAR SCAN FOR AN EXACT MATCH - THE SET IS SMALL ENOUGH
036400*    THAT A FANCIER LOOKUP WOULD NOT BE WORTH THE CODE.
036500 P151-SCAN-DATES.
036600*    RAN OFF THE END OF THE SET WITHOUT A MATCH - APPEND THE
036700*    NEW DATE AS THE NEXT SLOT.
036800     IF GRP-DATE-IX > GRP-DATE-COUNT(WS-GROUP-IX)
036900         ADD 1 TO GRP-DATE-COUNT(WS-GROUP-IX)
037000         SET GRP-DATE-IX TO GRP-DATE-COUNT(WS-GROUP-IX)
037100         MOVE WRK-TRANS-DATE TO
037200              GRP-DATE-TEXT(WS-GROUP-IX GRP-DATE-IX)
037300         GO TO P150-EXIT
037400     END-IF.
037500     IF GRP-DATE-TEXT(WS-GROUP-IX GRP-DATE-IX) = WRK-TRANS-DATE
037600         GO TO P150-EXIT
037700     END-IF.
037800     SET GRP-DATE-IX UP BY 1.
037900     GO TO P151-SCAN-DATES.
038000 P150-EXIT.
038100     EXIT.
038200***************************************************************
038300*    P200  END OF FILE - SORT EACH GROUP'S DATE SET ASCENDING  *
038400*    AS STRINGS (CR-0318).  SIMPLE BUBBLE SORT - THE DATE SETS *
038500*    ARE SMALL (60 ENTRIES MAX).                               *
038600***************************************************************
038700 P200-SORT-GROUP-DATES.
038800*    NOTHING TO SORT IF NO WORK RECORDS WERE READ AT ALL -
038900*    GUARDS THE VARYING PERFORM BELOW FROM A ZERO-GROUP RUN.
039000     IF WS-GROUP-COUNT = 0
039100         GO TO P200-EXIT
039200     END-IF.
039300     SET WS-GROUP-IX TO 1.
039400*    ONE GROUP AT A TIME, IN TABLE ORDER - THE SORT ITSELF
039500*    DOES NOT CARE WHAT ORDER THE GROUPS COME IN, ONLY THAT
039600*    EACH GROUP'S OWN DATE SET ENDS UP ASCENDING.
039700 P205-SORT-ONE-GROUP.
039800     IF WS-GROUP-IX > WS-GROUP-COUNT
039900         GO TO P200-EXIT
040000     END-IF.
040100     PERFORM P210-BUBBLE-SORT-DATES THRU P210-EXIT.
040200     SET WS-GROUP-IX UP BY 1.
040300     GO TO P205-SORT-ONE-GROUP.
040400 P200-EXIT.
040500     EXIT.
040600*    STRAIGHT BUBBLE SORT OF THIS GROUP'S GRP-DATE-TEXT ENTRIES,
040700*    COMPARED AS TEXT SINCE THEY ARE ALREADY IN MM/DD/YYYY OR
040800*    DD/MM/YYYY DISPLAY FORM - AT MOST 60 ENTRIES PER GROUP
040900*    (SEE P150) SO THE O(N**2) COST IS NEVER AN ISSUE HERE.
041000 P210-BUBBLE-SORT-DATES.
041100     IF GRP-DATE-COUNT(WS-GROUP-IX) < 2
041200         GO TO P210-EXIT
041300     END-IF.
041400     MOVE 1 TO WS-SORT-PASS.
041500*    ONE PASS PER REMAINING UNSORTED ELEMENT - A CLASSIC
041600*    BUBBLE SORT OUTER LOOP, NOT AN EARLY-EXIT VARIANT, SINCE
041700*    THE DATE SETS ARE TOO SMALL TO BOTHER OPTIMIZING FURTHER.
041800 P211-PASS-LOOP.
041900     IF WS-SORT-PASS >= GRP-DATE-COUNT(WS-GROUP-IX)
042000         GO TO P210-EXIT
042100     END-IF.
042200     SET GRP-DATE-IX TO 1.
042300*    COMPARE EACH ADJACENT PAIR AND SWAP IF OUT OF ORDER -
042400*    THE LARGEST UNSORTED DATE "BUBBLES" TO THE END OF THE
042500*    SET ON EACH PASS THROUGH THIS INNER LOOP.
042600 P212-COMPARE-LOOP.
042700     IF GRP-DATE-IX >= GRP-DATE-COUNT(WS-GROUP-IX)
042800         ADD 1 TO WS-SORT-PASS
042900         GO TO P211-PASS-LOOP
043000     END-IF.
043100     IF GRP-DATE-TEXT(WS-GROUP-IX GRP-DATE-IX) >
043200        GRP-DATE-TEXT(WS-GROUP-IX (GRP-DATE-IX + 1))
043300         MOVE GRP-DATE-TEXT(WS-GROUP-IX GRP-DATE-IX) TO
043400              WS-DATE-SWAP
043500         MOVE GRP-DATE-TEXT(WS-GROUP-IX (GRP-DATE-IX + 1)) TO
043600              GRP-DATE-TEXT(WS-GROUP-IX GRP-DATE-IX)
043700         MOVE WS-DATE-SWAP TO
043800              GRP-DATE-TEXT(WS-GROUP-IX (GRP-DATE-IX + 1))
043900     END-IF.
044000     SET GRP-DATE-IX UP BY 1.
044100     GO TO P212-COMPARE-LOOP.
044200 P210-EXIT.
044300     EXIT.
044400***************************************************************
044500*    P300  WRITE transactions_summary.csv - TITLE, GRAND        *
044600*    TOTALS, THEN ONE BREAKDOWN ROW PER GROUP (CR-0187/CR-0420).*
044700***************************************************************
044800 P300-WRITE-SUMMARY.
044900     OPEN OUTPUT SUMMARY-OUT.
045000     IF FS-SUM NOT = "00"
045100         DISPLAY "REMIT02 - CANNOT OPEN RMTSUM - FS=" FS-SUM
045200         STOP RUN
045300     END-IF.
045400*    TITLE BLOCK FIRST, THEN A BLANK SEPARATOR LINE - THE SAME
045500*    TWO-SECTION LAYOUT (TITLE/TOTALS, BLANK, BREAKDOWN) THIS
045600*    REPORT HAS CARRIED SINCE CR-0187 ADDED THE BREAKDOWN
045700*    SECTION ON TOP OF THE ORIGINAL TOTALS-ONLY REPORT.
045800     MOVE "OVERALL SUMMARY REPORT" TO SUMMARY-LINE-TEXT.
045900     WRITE SUMMARY-LINE-REC.
046000     MOVE SPACES TO SUMMARY-LINE-TEXT.
046100     WRITE SUMMARY-LINE-REC.
046200*    GRAND TOTAL TRANSACTION COUNT - THE EDIT FIELD CARRIES
046300*    LEADING SPACES UNTIL P620 TRIMS THEM, SAME AS EVERY OTHER
046400*    NUMERIC VALUE WRITTEN ONTO THIS CSV.
046500     MOVE WS-GRAND-TXN-COUNT TO WS-TXN-COUNT-EDIT.
046600     MOVE WS-TXN-COUNT-EDIT TO WS-EDIT-SOURCE.
046700     PERFORM P620-TRIM-LEADING THRU P620-EXIT.
046800     STRING "Total Transactions,"  DELIMITED BY SIZE
046900            WS-TRIM-TEXT(1:WS-TRIM-LEN) DELIMITED BY SIZE
047000            INTO SUMMARY-LINE-TEXT.
047100     WRITE SUMMARY-LINE-REC.
047200*    GRAND TOTAL AMOUNT CARRIES THE PESO SIGN (X"E2" X"82" X"B1"
047300*    IS THE UTF-8 ENCODING OF THE PHILIPPINE PESO SYMBOL) AHEAD
047400*    OF THE FIGURE ITSELF, PER FINANCE'S REPORT-STYLE STANDARD
047500*    (CR-0420) - THE BREAKDOWN ROWS BELOW DO NOT CARRY THE SIGN,
047600*    ONLY THIS ONE GRAND-TOTAL LINE DOES.
047700     MOVE WS-GRAND-AMOUNT TO WS-GRAND-AMOUNT-EDIT.
047800     MOVE WS-GRAND-AMOUNT-EDIT TO WS-EDIT-SOURCE.
047900     PERFORM P620-TRIM-LEADING THRU P620-EXIT.
048000     STRING "Total Amount,"  DELIMITED BY SIZE
048100            X"E2" X"82" X"B1" DELIMITED BY SIZE
048200            WS-TRIM-TEXT(1:WS-TRIM-LEN) DELIMITED BY SIZE
048300            INTO SUMMARY-LINE-TEXT.
048400     WRITE SUMMARY-LINE-REC.
048500     MOVE SPACES TO SUMMARY-LINE-TEXT.
048600     WRITE SUMMARY-LINE-REC.
048700     MOVE "ATM REFERENCE BREAKDOWN" TO SUMMARY-LINE-TEXT.
048800     WRITE SUMMARY-LINE-REC.
048900     MOVE "ATM Reference,Count,Amount,PaymentMode,Dates" TO
049000          SUMMARY-LINE-TEXT.
049100     WRITE SUMMARY-LINE-REC.
049200*    ONE ROW PER GROUP, IN THE SAME ARRIVAL ORDER THE GROUP
049300*    TABLE WAS BUILT IN AT P125 - NO RE-SORT OF THE GROUPS
049400*    THEMSELVES HAPPENS HERE, ONLY EACH GROUP'S OWN DATE LIST
049500*    WAS SORTED BACK AT P200.
049600     IF WS-GROUP-COUNT > 0
049700         SET WS-GROUP-IX TO 1
049800         PERFORM P310-WRITE-BREAKDOWN-ROW THRU P310-EXIT
049900                 VARYING WS-GROUP-IX FROM 1 BY 1
050000                 UNTIL WS-GROUP-IX > WS-GROUP-COUNT
050100     END-IF.
050200     CLOSE SUMMARY-OUT.
050300 P300-EXIT.
050400     EXIT.
050500*    ONE BREAKDOWN ROW - REF, COUNT, AMOUNT, MODE, DATE LIST.  *
050600 P310-WRITE-BREAKDOWN-ROW.
050700*    COUNT COLUMN - EDIT THEN TRIM, THE SAME TWO-STEP EVERY
050800*    NUMERIC CSV CELL IN THIS REPORT GOES THROUGH.  THE TRIMMED
050900*    TEXT IS PARKED IN WS-DIGIT-RUN BECAUSE P340-TRIM-MODE
051000*    (CALLED A FEW LINES DOWN) ALSO USES WS-TRIM-TEXT AND
051100*    WOULD OTHERWISE OVERWRITE THIS VALUE BEFORE THE STRING
051200*    BELOW CAN USE IT.
051300     MOVE GRP-TXN-COUNT(WS-GROUP-IX) TO WS-TXN-COUNT-EDIT.
051400     MOVE WS-TXN-COUNT-EDIT TO WS-EDIT-SOURCE.
051500     PERFORM P620-TRIM-LEADING THRU P620-EXIT.
051600     MOVE WS-TRIM-TEXT(1:WS-TRIM-LEN) TO WS-DIGIT-RUN.
051700     MOVE WS-TRIM-LEN TO WS-DIGIT-RUN-LEN.
051800*    AMOUNT COLUMN NEXT - NO PESO SIGN HERE, ONLY THE GRAND
051900*    TOTAL LINE AT P300 CARRIES THE CURRENCY SYMBOL.
052000     MOVE GRP-TOTAL-AMOUNT(WS-GROUP-IX) TO WS-GROUP-AMOUNT-EDIT.
052100     MOVE WS-GROUP-AMOUNT-EDIT TO WS-EDIT-SOURCE.
052200     PERFORM P620-TRIM-LEADING THRU P620-EXIT.
052300     MOVE GRP-PAYMENT-MODE(WS-GROUP-IX) TO WS-TRIMMED-MODE.
052400     PERFORM P340-TRIM-MODE THRU P340-EXIT.
052500     PERFORM P330-BUILD-DATE-LIST THRU P330-EXIT.
052600     STRING GRP-ATM-REF(WS-GROUP-IX)               DELIMITED BY SIZE
052700            ","                                    DELIMITED BY SIZE
052800            WS-DIGIT-RUN(1:WS-DIGIT-RUN-LEN)       DELIMITED BY SIZE
052900            ","                                    DELIMITED BY SIZE
053000            WS-TRIM-TEXT(1:WS-TRIM-LEN)            DELIMITED BY SIZE
053100            ","                                    DELIMITED BY SIZE
053200            WS-TRIMMED-MODE(1:WS-TRIMMED-MODE-LEN) DELIMITED BY SIZE
053300            ","                                    DELIMITED BY SIZE
053400            WS-DATE-LIST-TEXT                      DELIMITED BY SIZE
053500            INTO SUMMARY-LINE-TEXT
053600     END-STRING.
053700     WRITE SUMMARY-LINE-REC.
053800 P310-EXIT.
053900     EXIT.
054000*    JOIN THE GROUP'S (ALREADY-SORTED) DATES WITH ", ".         *
054100 P330-BUILD-DATE-LIST.
054200     MOVE SPACES TO WS-DATE-LIST-TEXT.
054300*    A GROUP CAN LEGITIMATELY HAVE NO DATES AT ALL (EVERY LINE
054400*    IN IT CAME IN WITH A BLANK DATE) - LEAVE THE CELL BLANK
054500*    RATHER THAN TRY TO JOIN AN EMPTY SET.
054600     IF GRP-DATE-COUNT(WS-GROUP-IX) = 0
054700         GO TO P330-EXIT
054800     END-IF.
054900     SET GRP-DATE-IX TO 1.
055000     MOVE GRP-DATE-TEXT(WS-GROUP-IX 1) TO WS-DATE-LIST-TEXT.
055100*    APPEND EACH REMAINING SORTED DATE WITH A ", " SEPARATOR -
055200*    P335 RE-MEASURES THE LIST'S CURRENT LENGTH EACH TIME
055300*    SINCE THE STRING GROWS BY A DIFFERENT AMOUNT EVERY PASS.
055400 P331-APPEND-DATES.
055500     IF GRP-DATE-IX >= GRP-DATE-COUNT(WS-GROUP-IX)
055600         GO TO P330-EXIT
055700     END-IF.
055800     SET GRP-DATE-IX UP BY 1.
055900     PERFORM P335-DATE-LIST-LENGTH THRU P335-EXIT.
056000     STRING WS-DATE-LIST-TEXT(1:WS-LINE-LEN) DELIMITED BY SIZE
056100            ", "                             DELIMITED BY SIZE
056200            GRP-DATE-TEXT(WS-GROUP-IX GRP-DATE-IX) DELIMITED BY SIZE
056300            INTO WS-DATE-LIST-TEXT
056400     END-STRING.
056500     GO TO P331-APPEND-DATES.
056600 P330-EXIT.
056700     EXIT.
056800*    LAST NON-BLANK POSITION OF THE DATE LIST BUILT SO FAR.      *
056900 P335-DATE-LIST-LENGTH.
057000     SET WS-SCAN-IX TO 200.
057100*    WS-LINE-LEN IS BORROWED HERE AS SCRATCH FOR THE DATE
057200*    LIST'S CURRENT LENGTH - THE SAME FIELD P690 USES FOR THE
057300*    RAW LINE LENGTH, SINCE THE TWO USES NEVER OVERLAP IN TIME.
057400 P336-BACK-OVER-BLANKS.
057500     IF WS-SCAN-IX < 1
057600         MOVE ZERO TO WS-LINE-LEN
057700         GO TO P335-EXIT
057800     END-IF.
057900     IF WS-DATE-LIST-TEXT(WS-SCAN-IX:1) NOT = SPACE
058000         MOVE WS-SCAN-IX TO WS-LINE-LEN
058100         GO TO P335-EXIT
058200     END-IF.
058300     SET WS-SCAN-IX DOWN BY 1.
058400     GO TO P336-BACK-OVER-BLANKS.
058500 P335-EXIT.
058600     EXIT.
058700*    RIGHT-TRIM THE PAYMENT-MODE CODE FOR THE CSV ROW.  USED BY *
058800*    BOTH THE SUMMARY BREAKDOWN (P310) AND THE DETAIL FILENAME  *
058900*    BUILDER (P410) SO THE TWO NEVER DRIFT OUT OF AGREEMENT.    *
059000 P340-TRIM-MODE.
059100     SET WS-SCAN-IX TO 10.
059200 P341-BACK-UP.
059300     IF WS-SCAN-IX < 1
059400*        THE 10-CHARACTER MODE CODE WAS ENTIRELY BLANK, WHICH
059500*        SHOULD NEVER HAPPEN SINCE REMIT01 ALWAYS STAMPS A
059600*        VALIDATED MODE - TREAT IT AS LENGTH 1 RATHER THAN
059700*        ZERO SO A DOWNSTREAM SUBSTRING NEVER SEES A ZERO LENGTH.
059800         MOVE 1 TO WS-TRIMMED-MODE-LEN
059900         GO TO P340-EXIT
060000     END-IF.
060100     IF WS-TRIMMED-MODE(WS-SCAN-IX:1) NOT = SPACE
060200         MOVE WS-SCAN-IX TO WS-TRIMMED-MODE-LEN
060300         GO TO P340-EXIT
060400     END-IF.
060500     SET WS-SCAN-IX DOWN BY 1.
060600     GO TO P341-BACK-UP.
060700 P340-EXIT.
060800     EXIT.
060900***************************************************************
061000*    P400  PASS 2 - FOR EACH GROUP, IN ARRIVAL ORDER, REWIND   *
061100*    THE WORK FILE AND WRITE ITS MATCHING RAW LINES TO ONE     *
061200*    DETAIL FILE (SAME FD REUSED FOR EVERY GROUP).             *
061300***************************************************************
061400 P400-WRITE-DETAIL-FILES.
061500     IF WS-GROUP-COUNT = 0
061600         GO TO P400-EXIT
061700     END-IF.
061800     SET WS-GROUP-IX TO 1.
061900*    ONE GROUP, ONE DETAIL FILE, ONE FULL REWIND-AND-REREAD OF
062000*    RMTWORK - WITH 300 GROUPS AT MOST AND A WORK FILE THAT IS
062100*    NEVER MORE THAN A SINGLE DAY'S TRANSACTIONS, RE-READING
062200*    THE WHOLE FILE ONCE PER GROUP HAS NEVER BEEN SLOW ENOUGH
062300*    TO JUSTIFY BUILDING AN IN-MEMORY INDEX INSTEAD.
062400 P405-NEXT-GROUP.
062500     IF WS-GROUP-IX > WS-GROUP-COUNT
062600         GO TO P400-EXIT
062700     END-IF.
062800     PERFORM P410-BUILD-DETAIL-FILENAME THRU P410-EXIT.
062900     OPEN OUTPUT DETAIL-OUT.
063000     IF FS-DET NOT = "00"
063100         DISPLAY "REMIT02 - CANNOT OPEN DETAIL FILE - FS="
063200                 FS-DET " " WS-DETAIL-FILENAME
063300         GO TO P407-NEXT
063400     END-IF.
063500*    THE SAME FD (DETAIL-OUT) AND THE SAME DYNAMIC FILENAME
063600*    VARIABLE (WS-DETAIL-FILENAME) ARE REUSED FOR EVERY GROUP -
063700*    CLOSING AND REOPENING WORK-IN REWINDS IT BACK TO THE
063800*    FIRST RECORD SO EACH GROUP'S PASS STARTS FROM THE TOP.
063900     CLOSE WORK-IN.
064000     OPEN INPUT WORK-IN.
064100 P406-COPY-LINES.
064200     READ WORK-IN
064300         AT END
064400             GO TO P406-DONE
064500     END-READ.
064600*    ONLY RECORDS BELONGING TO THE GROUP CURRENTLY BEING
064700*    WRITTEN ARE COPIED - EVERYTHING ELSE IS SKIPPED AND
064800*    PICKED UP ON A LATER PASS FOR ITS OWN GROUP.
064900     IF WRK-ATM-REF = GRP-ATM-REF(WS-GROUP-IX)
065000         PERFORM P420-WRITE-ONE-RAW-LINE THRU P420-EXIT
065100     END-IF.
065200     GO TO P406-COPY-LINES.
065300 P406-DONE.
065400     CLOSE DETAIL-OUT.
065500 P407-NEXT.
065600     SET WS-GROUP-IX UP BY 1.
065700     GO TO P405-NEXT-GROUP.
065800 P400-EXIT.
065900     EXIT.
066000*    BUILD ATM_<REF>_<MODE>_<AREA>.txt FOR THE CURRENT GROUP.  *
066100 P410-BUILD-DETAIL-FILENAME.
066200     MOVE GRP-PAYMENT-MODE(WS-GROUP-IX) TO WS-TRIMMED-MODE.
066300     PERFORM P340-TRIM-MODE THRU P340-EXIT.
066400     MOVE SPACES TO WS-DETAIL-FILENAME.
066500*    THE AREA CODE COMES FROM THE CONTROL CARD READ AT P100,
066600*    NOT FROM A SEPARATE JCL OVERRIDE CARD THE WAY IT USED TO -
066700*    ONE LESS CARD FOR OPERATIONS TO KEEP IN STEP WITH THE
066800*    TRANSACTION FILE NAME REMIT01 ALSO PULLS FROM RMTCTL
066900*    (CR-0441).
067000     STRING "ATM_"                                DELIMITED BY SIZE
067100            GRP-ATM-REF(WS-GROUP-IX)               DELIMITED BY SIZE
067200            "_"                                    DELIMITED BY SIZE
067300            WS-TRIMMED-MODE(1:WS-TRIMMED-MODE-LEN) DELIMITED BY SIZE
067400            "_"                                    DELIMITED BY SIZE
067500            RMTC-AREA-CODE                         DELIMITED BY SIZE
067600            ".txt"                                 DELIMITED BY SIZE
067700            INTO WS-DETAIL-FILENAME
067800     END-STRING.
067900 P410-EXIT.
068000     EXIT.
068100*    WRITE THE RAW LINE VERBATIM, TRAILING PAD STRIPPED.       *
068200 P420-WRITE-ONE-RAW-LINE.
068300     PERFORM P690-LINE-LENGTH THRU P690-EXIT.
068400     MOVE SPACES TO DETAIL-LINE-TEXT.
068500*    THE DETAIL FILE IS MEANT TO BE HANDED TO THE BANK OR
068600*    GATEWAY FOR RECONCILIATION, SO THE RAW LINE GOES OUT
068700*    EXACTLY AS REMIT01 RECEIVED IT - NO REFORMATTING, JUST
068800*    THE TRAILING BLANK PAD REMOVED.
068900     IF WS-LINE-LEN > ZERO
069000         MOVE WRK-RAW-LINE(1:WS-LINE-LEN) TO DETAIL-LINE-TEXT
069100     END-IF.
069200     WRITE DETAIL-LINE-REC.
069300 P420-EXIT.
069400     EXIT.
069500***************************************************************
069600*    P620  RIGHT-JUSTIFIED EDIT FIELDS (PIC Z...) CARRY LEADING*
069700*    SPACES - TRIM THEM SO THE CSV CELLS ARE COMPACT.          *
069800***************************************************************
069900 P620-TRIM-LEADING.
070000     MOVE SPACES TO WS-TRIM-TEXT.
070100     SET WS-SCAN-IX TO 1.
070200*    FIND THE FIRST NON-BLANK BYTE OF THE 20-CHARACTER EDIT
070300*    SOURCE AND MOVE EVERYTHING FROM THERE TO THE END - THIS
070400*    IS A GENERIC TRIM, NOT TIED TO ANY ONE FIELD'S PIC CLAUSE,
070500*    WHICH IS WHY P300/P310 CAN REUSE IT FOR BOTH COUNT AND
070600*    AMOUNT COLUMNS.
070700 P621-FIND-FIRST.
070800     IF WS-SCAN-IX > 20
070900*        THE WHOLE 20-BYTE SOURCE WAS BLANK - NOT EXPECTED FOR
071000*        AN EDITED NUMERIC FIELD, BUT RETURN A ZERO-LENGTH
071100*        RESULT RATHER THAN LET THE CALLER'S STRING REFERENCE
071200*        MODIFICATION GO NEGATIVE.
071300         MOVE ZERO TO WS-TRIM-LEN
071400         GO TO P620-EXIT
071500     END-IF.
071600     IF WS-EDIT-SOURCE(WS-SCAN-IX:1) NOT = SPACE
071700         MOVE WS-EDIT-SOURCE(WS-SCAN-IX:21 - WS-SCAN-IX) TO
071800              WS-TRIM-TEXT
071900         COMPUTE WS-TRIM-LEN = 21 - WS-SCAN-IX
072000         GO TO P620-EXIT
072100     END-IF.
072200     SET WS-SCAN-IX UP BY 1.
072300     GO TO P621-FIND-FIRST.
072400 P620-EXIT.
072500     EXIT.
072600***************************************************************
072700*    P690  LENGTH OF THE RAW LINE - LAST NON-BLANK POSITION.   *
072800*    SAME IDIOM AS REMIT01'S OWN P690 - KEPT AS A SEPARATE     *
072900*    COPY HERE RATHER THAN A CALLED SUBPROGRAM, THE SAME WAY   *
073000*    THIS SHOP HAS ALWAYS DUPLICATED SMALL UTILITY PARAGRAPHS  *
073100*    ACROSS RELATED STEPS RATHER THAN FACTOR THEM OUT.         *
073200***************************************************************
073300 P690-LINE-LENGTH.
073400     SET WS-SCAN-IX TO 300.
073500 P691-BACK-OVER-BLANKS.
073600     IF WS-SCAN-IX < 1
073700         MOVE ZERO TO WS-LINE-LEN
073800         GO TO P690-EXIT
073900     END-IF.
074000     IF WRK-RAW-LINE(WS-SCAN-IX:1) NOT = SPACE
074100         MOVE WS-SCAN-IX TO WS-LINE-LEN
074200         GO TO P690-EXIT
074300     END-IF.
074400     SET WS-SCAN-IX DOWN BY 1.
074500     GO TO P691-BACK-OVER-BLANKS.
074600 P690-EXIT.
074700     EXIT.
074800***************************************************************
074900*    P900  END OF RUN - CLOSE THE WORK FILE AND DISPLAY THE    *
075000*    COUNTS OPERATIONS CHECKS AGAINST REMIT01'S OWN TOTALS -   *
075100*    WS-GRAND-TXN-COUNT HERE SHOULD ALWAYS EQUAL REMIT01'S     *
075200*    "LINES ACCEPTED" FIGURE FROM THE SAME RUN; IF IT DOES     *
075300*    NOT, SOMETHING BETWEEN THE TWO STEPS DROPPED A RECORD.    *
075400***************************************************************
075500 P900-FINISH.
075600     CLOSE WORK-IN.
075700     DISPLAY "REMIT02 - WORK RECORDS READ = " WS-LINES-READ.
075800     DISPLAY "REMIT02 - GROUPS BUILT       = " WS-GROUP-COUNT.
075900     DISPLAY "REMIT02 - GRAND TXN COUNT    = " WS-GRAND-TXN-COUNT.
076000     DISPLAY "REMIT02 - GRAND AMOUNT       = " WS-GRAND-AMOUNT.
076100*    DEBUG DISPLAY, SAME UPSI-0 SWITCH AS REMIT01 - KEPT AS A
076200*    QUIET PLACEHOLDER FOR WHATEVER THE NEXT TROUBLESHOOTING
076300*    SESSION NEEDS DISPLAYED, RATHER THAN ADDING A FRESH ONE
076400*    UNDER PRESSURE AND FORGETTING TO TAKE IT BACK OUT.
076500     IF WS-DEBUG-SWITCH-ON
076600         DISPLAY "REMIT02 - DEBUG RUN COMPLETE"
076700     END-IF.
076800 P900-EXIT.
076900     EXIT.
