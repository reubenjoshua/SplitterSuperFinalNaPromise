000100*****************************************************************
000200*    RMTGROUP  -  ATM-REFERENCE GROUP ACCUMULATOR TABLE         *
000300*    WORKING-STORAGE ONLY.  ONE ENTRY PER DISTINCT 4-DIGIT     *
000400*    ATM-REFERENCE SEEN IN THE WORK FILE, KEPT IN THE ORDER    *
000500*    OF FIRST ARRIVAL.  BUILT AND READ BY REMIT02.             *
000600*****************************************************************
000700*  MAINT HISTORY
000800*  DATE      BY    TICKET     DESCRIPTION
000900*  --------  ----  ---------  ----------------------------------
001000*  87/02/18  RFM   CR-0114    ORIGINAL TABLE, 100 GROUPS         CR-0114
001100*  93/05/02  RFM   CR-0318    GROUP LIMIT RAISED TO 300, DATE    CR-0318
001200*                             SUB-TABLE ADDED FOR THE BREAKDOWN
001300*                             REPORT'S DATE-LIST COLUMN
001400*****************************************************************
001500 01  WS-GROUP-TABLE.
001600     03  WS-GROUP-COUNT             PIC 9(04) COMP.
001700     03  WS-GROUP-ENTRY OCCURS 300 TIMES
001800                        INDEXED BY WS-GROUP-IX.
001900         05  GRP-ATM-REF             PIC X(04).
002000         05  GRP-PAYMENT-MODE        PIC X(10).
002100         05  GRP-TXN-COUNT           PIC 9(07) COMP.
002200         05  GRP-TOTAL-AMOUNT        PIC S9(11)V99.
002300         05  GRP-DATE-COUNT          PIC 9(02) COMP.
002400         05  GRP-DATE-ENTRY OCCURS 60 TIMES
002500                            INDEXED BY GRP-DATE-IX.
002600             07  GRP-DATE-TEXT       PIC X(10).
002700         05  FILLER                  PIC X(06).
